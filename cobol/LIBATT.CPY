000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    SISTEMA LIBRESERVE - CONTROLE DE RESERVA DE LUGARES
000400*    COPY      : LIBATT
000500*    ANALISTA       : M.SANTANA
000600*    PROGRAMADOR(A) : M.SANTANA
000700*    FINALIDADE     : LAYOUT DA TENTATIVA DE ENTRADA/SAIDA
000800*                     NA BIBLIOTECA (ARQUIVO TENTATIV.DAT)
000900*                     80 BYTES FIXOS, LIDO SEQUENCIALMENTE
001000*                     PELO PROGRAMA ENTRESV NA ORDEM EM QUE
001100*                     OS EVENTOS OCORRERAM NA CATRACA.
001200*    DATA-ESCRITA   :
001300*    VRS         DATA           DESCRICAO
001400*    1.0         14/08/1989     IMPLANTACAO INICIAL               MS0001  
001500*    1.1         11/06/1996     ACRESCIDO TIPO 'B' PARA           FB0002  
001600*                               BLOQUEIO DE ALUNO PELO
001700*                               BIBLIOTECARIO (CHAMADO 884)
001800*    1.2         27/01/1999     ACRESCIDO TIPO 'L' PARA           FB0003  
001900*                               SAIDA DO BIBLIOTECARIO -
002000*                               VIRADA DO SECULO - REVISADO
002100*****************************************************************
002200 01  REG-TENTATIVA.
002300     05  ATT-TYPE                    PIC X(01).
002400         88  ATT-TP-MATRICULA        VALUE 'M'.
002500         88  ATT-TP-CODIGO           VALUE 'C'.
002600         88  ATT-TP-EXPULSA          VALUE 'K'.
002700         88  ATT-TP-BLOQUEIA         VALUE 'B'.
002800         88  ATT-TP-SAIDA-BIBLIO     VALUE 'L'.
002900     05  ATT-KEY                     PIC X(11).
003000     05  ATT-DATE                    PIC 9(08).
003100     05  ATT-DATE-R REDEFINES ATT-DATE.
003200         10  ATT-DATE-AAAA           PIC 9(04).
003300         10  ATT-DATE-MM             PIC 9(02).
003400         10  ATT-DATE-DD             PIC 9(02).
003500     05  ATT-TIME                    PIC 9(04).
003600     05  FILLER                      PIC X(56).
