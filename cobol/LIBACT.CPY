000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    SISTEMA LIBRESERVE - CONTROLE DE RESERVA DE LUGARES
000400*    COPY      : LIBACT
000500*    ANALISTA       : M.SANTANA
000600*    PROGRAMADOR(A) : M.SANTANA
000700*    FINALIDADE     : LAYOUT DO ARQUIVO DE TRABALHO
000800*                     ATIVIDAD.DAT, GRAVADO PELO ENTRESV E
000900*                     LIDO PELO RELRESV PARA MONTAR O
001000*                     LISTADO DE ATIVIDADE/OCUPACAO - MESMA
001100*                     IDEIA DO ANTIGO REG-SORTCAD DO RELNOT,
001200*                     SO QUE SEM ORDENACAO (JA VEM NA ORDEM
001300*                     CRONOLOGICA DA CATRACA).
001400*    DATA-ESCRITA   :
001500*    VRS         DATA           DESCRICAO
001600*    1.0         21/02/2001     IMPLANTACAO INICIAL               LR0001  
001700*    1.1         08/09/2003     ACRESCIDO REGISTRO TIPO           LR0002
001800*                               'T' COM OS TOTAIS DE
001900*                               CONTROLE (CHAMADO 1550)
002000*    1.2         22/11/2005     ACRESCIDO O TOTAL DE FALHAS DE     LR0004
002100*                               BAIXA DE SESSAO (PLANTAO) NO
002200*                               QUADRO DE CONTROLE (CHAMADO 1702)
002300*****************************************************************
002400 01  REG-ATIVIDADE.
002500     05  ATV-TIPO-REG                PIC X(01).
002600         88  ATV-E-DETALHE           VALUE 'D'.
002700         88  ATV-E-TOTAL             VALUE 'T'.
002800     05  ATV-DADOS                    PIC X(99).
002900     05  ATV-DETALHE REDEFINES ATV-DADOS.
003000         10  ATV-DET-TIPO            PIC X(01).
003100         10  ATV-DET-CHAVE           PIC X(11).
003200         10  ATV-DET-RESULTADO       PIC X(24).
003300         10  ATV-DET-CODIGO-RES      PIC X(10).
003400         10  ATV-DET-STATUS-POS      PIC X(02).
003500         10  FILLER                  PIC X(51).
003600     05  ATV-TOTAIS REDEFINES ATV-DADOS.
003700         10  ATV-TOT-LIDOS           PIC 9(06).
003800         10  ATV-TOT-ACEITOS         PIC 9(06).
003900         10  ATV-TOT-REJ-NAOENCTR    PIC 9(06).
004000         10  ATV-TOT-REJ-ATRASO      PIC 9(06).
004100         10  ATV-TOT-REJ-ANTECIP     PIC 9(06).
004200         10  ATV-TOT-REJ-EXPIRADA    PIC 9(06).
004300         10  ATV-TOT-REJ-LOTADA      PIC 9(06).
004400         10  ATV-TOT-REJ-JAPRESENTE  PIC 9(06).
004500         10  ATV-TOT-REJ-NAOPRESENTE PIC 9(06).
004600         10  ATV-TOT-REJ-LIMITE      PIC 9(06).
004700         10  ATV-TOT-REJ-CREDENCIAL  PIC 9(06).
004800         10  ATV-TOT-SAIDAS          PIC 9(06).
004900         10  ATV-TOT-BLOQUEIOS       PIC 9(06).
005000         10  ATV-TOT-SAIDA-BIBLIO    PIC 9(06).
005100         10  ATV-TOT-ERRO-BAIXA      PIC 9(06).
005200         10  ATV-TOT-OCUPACAO-FIM    PIC 9(06).
005300         10  FILLER                  PIC X(03).
