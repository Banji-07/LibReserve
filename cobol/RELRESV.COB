000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELRESV-COB.
000300 AUTHOR. M.SANTANA.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 14/03/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*    SISTEMA LIBRESERVE - CONTROLE DE RESERVA DE LUGARES NA
001000*    BIBLIOTECA CENTRAL DA FACAD
001100*    PROGRAMA       : RELRESV-COB
001200*    ANALISTA       : M.SANTANA
001300*    PROGRAMADOR(A) : M.SANTANA
001400*    FINALIDADE     : EMISSAO DO LISTADO DE ATIVIDADE E OCUPACAO
001500*                     DA BIBLIOTECA. LE O ARQUIVO DE TRABALHO
001600*                     ATIVIDAD.DAT, GRAVADO PELO ENTRESV-COB, E
001700*                     IMPRIME UMA LINHA POR TENTATIVA PROCESSADA
001800*                     NO DIA MAIS O QUADRO DE TOTAIS DE CONTROLE
001900*                     NO FINAL DO LISTADO.
002000*    DATA-ESCRITA   :
002100*    VRS         DATA           DESCRICAO
002200*    1.0         21/02/2001     IMPLANTACAO INICIAL DESTA           LR0001
002300*                               VARIANTE DO PROGRAMA (SEGUE O
002400*                               MODELO DE CABECALHO/DETALHE DO
002500*                               ANTIGO RELNOT-COB, SEM A QUEBRA
002600*                               DE CONTROLE POR ALUNO - AQUI E UM
002700*                               UNICO FLUXO CRONOLOGICO DO DIA)
002800*    1.1         08/09/2003     LEITURA DO REGISTRO TIPO 'T'        LR0002
002900*                               PARA IMPRESSAO DO QUADRO DE
003000*                               TOTAIS (CHAMADO 1550)
003100*    1.2         14/05/2004     CORRIGIDA A TRADUCAO DO CODIGO      LR0003
003200*                               DE STATUS 'EX' NA COLUNA DE
003300*                               SITUACAO (CHAMADO 1611)
003400*    1.3         22/11/2005     ACRESCIDA LINHA DE TOTAL PARA AS    LR0004
003500*                               FALHAS DE BAIXA DE SESSAO DE
003600*                               PLANTAO, NOVO CAMPO DO REG-T
003700*                               (CHAMADO 1702)
003800*    1.4         14/03/2006     REVISAO GERAL DOS COMENTARIOS       LR0005
003900*                               TECNICOS DO PROGRAMA, CONFORME A
004000*                               NOVA NORMA DE DOCUMENTACAO DO
004100*                               SETOR (CHAMADO 1750). NENHUMA
004200*                               REGRA DE NEGOCIO FOI ALTERADA
004300*                               NESTA VERSAO - SO COMENTARIO.
004400*                               APROVEITADO PARA RETIRAR DO
004500*                               SPECIAL-NAMES AS CLAUSULAS
004600*                               CLASSE-ALFA E UPSI-0, QUE NUNCA
004700*                               FORAM REFERENCIADAS POR ESTE
004800*                               PROGRAMA (CHAMADO 1751). TAMBEM
004900*                               CORRIGIDA A DATA-ESCRITA PARA O
005000*                               PADRAO DE PREENCHIMENTO DO SETOR -
005100*                               A VRS 1.0 PERMANECE DOCUMENTADA
005200*                               COM A DATA EM QUE ESTA VARIANTE DO
005300*                               PROGRAMA ENTROU EM PRODUCAO.
005400*****************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700*****************************************************************
005800*    AMBIENTE DE EXECUCAO: ULTIMO PASSO DO JOB DIARIO DO SISTEMA
005900*    LIBRESERVE, RODADO LOGO APOS O ENTRESV-COB TER GRAVADO O
006000*    ARQUIVO DE TRABALHO ATIVIDAD.DAT COM O RESULTADO DO
006100*    PROCESSAMENTO DAS TENTATIVAS DO DIA.
006200*****************************************************************
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500*    C01 RESERVADO PARA SALTO DE FORMULARIO NA PRIMEIRA PAGINA DO
006600*    LISTADO - VER 1900-IMPRIME-CABECALHO-I, ONDE E USADO SO NA
006700*    IMPRESSAO DA PRIMEIRA FOLHA (AS DEMAIS USAM ADVANCING PAGE).
006800*    (CHAMADO 1751: REMOVIDAS AS CLAUSULAS CLASSE-ALFA E UPSI-0,
006900*    QUE NAO ERAM USADAS POR NENHUM PARAGRAFO DESTE PROGRAMA)
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*    ARQUIVO DE TRABALHO GRAVADO PELO ENTRESV-COB NO PASSO
007500*    ANTERIOR DO MESMO JCL/SCRIPT DO SISTEMA LIBRESERVE
007600     SELECT ATIVIDAD ASSIGN TO ATIVIDAD
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS STAT-ATIVID.
007900
008000*    LISTADO IMPRESSO DE SAIDA, UMA LINHA POR TENTATIVA DO DIA
008100*    MAIS O QUADRO DE TOTAIS DE CONTROLE NO RODAPE
008200     SELECT RELATORIO ASSIGN TO RELATORIO
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS IS STAT-RELAT.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800*    LAYOUT DO ARQUIVO DE TRABALHO - VER COPYBOOK LIBACT PARA OS
008900*    DOIS REDEFINES DO REGISTRO (DETALHE DE TENTATIVA E TOTAIS)
009000 FD  ATIVIDAD
009100     LABEL RECORD STANDARD
009200     RECORD CONTAINS 100 CHARACTERS.
009300 COPY LIBACT.
009400
009500*    LINHA DE IMPRESSAO GENERICA DE 132 POSICOES - CADA PARAGRAFO
009600*    DE IMPRESSAO MONTA SEU PROPRIO GRUPO (CABE1/2/3, DETALHE,
009700*    RODAPE1/2/RODAPE-LINHA) E TRANSFERE PARA ESTA AREA VIA
009800*    "WRITE REG-RELATORIO FROM ..." - NAO HA MOVE CAMPO A CAMPO
009900*    PARA O REGISTRO DE SAIDA EM NENHUM PARAGRAFO DESTE PROGRAMA.
010000 FD  RELATORIO
010100     LABEL RECORD OMITTED
010200     RECORD CONTAINS 132 CHARACTERS.
010300 01  REG-RELATORIO                   PIC X(132).
010400
010500 WORKING-STORAGE SECTION.
010600*****************************************************************
010700*    ORGANIZACAO DESTA AREA DE TRABALHO:
010800*    - INDICADOR DE FIM DE ARQUIVO DE TRABALHO;
010900*    - DATA DO SISTEMA, PARA ESTAMPAR O CABECALHO DE CADA PAGINA;
011000*    - CONTADORES DE PAGINACAO E DE LINHA POR PAGINA;
011100*    - AREAS DE TRADUCAO DA CHAVE E DOS CODIGOS DE TIPO/STATUS
011200*      PARA O VOCABULARIO DO LISTADO;
011300*    - CODIGOS DE RETORNO (FILE STATUS) DOS DOIS ARQUIVOS DO JOB;
011400*    - OS GRUPOS DE IMPRESSAO (CABECALHO, DETALHE E RODAPE DE
011500*      TOTAIS), TODOS COM 132 POSICOES PARA CASAR COM O REGISTRO
011600*      DE SAIDA DO RELATORIO.
011700*****************************************************************
011800*----------- INDICADOR DE FIM DE ARQUIVO ----------------------------
011900*    LIGADO QUANDO O READ DO ARQUIVO ATIVIDAD ENCONTRA FIM OU
012000*    QUANDO O REGISTRO TIPO 'T' (TOTAIS) E LIDO - NOS DOIS CASOS
012100*    NAO HA MAIS DETALHE NENHUM PARA IMPRIMIR.
012200 01  WS-FIM-ATIVIDADE             PIC X(01) VALUE 'N'.
012300     88  FIM-ATIVIDADE                      VALUE 'Y'.
012400
012500*----------- DATA DO SISTEMA (PARA O CABECALHO DO LISTADO) ----------
012600*    OBTIDA PELO RELOGIO DO EQUIPAMENTO (ACCEPT FROM DATE), SEM
012700*    USO DE FUNCAO INTRINSECA. O SECULO E ASSUMIDO '20' - A UNICA
012800*    EXECUCAO DESTE JOB E SOBRE MOVIMENTO DO DIA CORRENTE.
012900 01  WS-DATA-SISTEMA              PIC 9(06) VALUE ZEROS.
013000*    REDEFINE A DATA DE 6 POSICOES (AAMMDD, FORMATO DO ACCEPT)
013100*    EM TRES CAMPOS SEPARADOS, PARA FACILITAR A MONTAGEM DA DATA
013200*    POR EXTENSO NO CABECALHO DE CADA PAGINA DO LISTADO.
013300 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
013400     05  WS-DSIS-AA               PIC 9(02).
013500     05  WS-DSIS-MM               PIC 9(02).
013600     05  WS-DSIS-DD               PIC 9(02).
013700*    DATA MONTADA NO FORMATO DD/AA/MM COM O SECULO FIXO '20' NA
013800*    FRENTE - USADA SO COMO AREA DE TRABALHO INTERNA; O CAMPO
013900*    REALMENTE IMPRESSO NO CABECALHO E CABE1-DATA, ABAIXO.
014000 01  WS-DATA-EXTENSO.
014100     05  WS-DEXT-SECULO           PIC X(02) VALUE '20'.
014200     05  WS-DEXT-AA               PIC 9(02).
014300     05  WS-DEXT-BARRA-1          PIC X(01) VALUE '/'.
014400     05  WS-DEXT-MM               PIC 9(02).
014500     05  WS-DEXT-BARRA-2          PIC X(01) VALUE '/'.
014600     05  WS-DEXT-DD               PIC 9(02).
014700
014800*----------- CONTADORES DE PAGINACAO E LINHA -------------------------
014900*    UM CONTADOR DE PAGINA (IMPRESSO NO CANTO DO CABECALHO) E UM
015000*    CONTADOR DE LINHAS DE DETALHE JA IMPRESSAS NA PAGINA
015100*    CORRENTE, PARA DECIDIR QUANDO PULAR PARA A PROXIMA FOLHA.
015200*    O LIMITE DE 50 LINHAS POR PAGINA E O PADRAO DE FORMULARIO
015300*    CONTINUO ADOTADO PELOS DEMAIS LISTADOS DA FESP.
015400 77  WS-CONT-PAGINA               PIC 9(05) COMP VALUE ZEROS.
015500 77  WS-CONT-LINHA                PIC 9(02) COMP VALUE ZEROS.
015600 77  WS-LINHAS-POR-PAGINA         PIC 9(02) COMP VALUE 50.
015700
015800*----------- DESCRICOES EXPANDIDAS DO TIPO E DO STATUS ---------------
015900*    REDEFINE A CHAVE DO DETALHE PARA DISTINGUIR, NA IMPRESSAO,
016000*    SE O CAMPO VEIO COMO MATRICULA (11 POSICOES) OU COMO CODIGO
016100*    DE RESERVA/MATRICULA FUNCIONAL (10 POSICOES UTEIS). O
016200*    ARQUIVO DE TRABALHO SEMPRE GRAVA 11 POSICOES NA CHAVE - A
016300*    REDEFINICAO SO EXISTE PARA PERMITIR LER OS 10 PRIMEIROS
016400*    BYTES SEPARADAMENTE QUANDO PRECISO.
016500 01  WS-CHAVE-IMPRESSA.
016600     05  WS-CHAVE-10              PIC X(10).
016700     05  WS-CHAVE-FIM             PIC X(01).
016800 01  WS-CHAVE-IMPRESSA-R REDEFINES WS-CHAVE-IMPRESSA.
016900     05  WS-CHAVE-11              PIC X(11).
017000
017100*    AREAS DE TRABALHO ONDE 2100-MONTA-DETALHE-I MONTA A
017200*    DESCRICAO POR EXTENSO DO TIPO DE TENTATIVA E DO STATUS DA
017300*    RESERVA, ANTES DE TRANSFERIR PARA A LINHA DE DETALHE
017400 77  WS-TIPO-DESC                 PIC X(24) VALUE SPACES.
017500 77  WS-STATUS-DESC               PIC X(20) VALUE SPACES.
017600
017700*----------- STATUS DE ARQUIVO ----------------------------------------
017800*    CODIGO DE RETORNO PADRAO COBOL DE CADA OPEN/READ/WRITE. SO
017900*    '00' E CONSIDERADO SUCESSO NESTE PROGRAMA.
018000 01  WS-STATUS-ARQUIVOS.
018100     05  STAT-ATIVID              PIC X(02) VALUE SPACES.
018200     05  STAT-RELAT               PIC X(02) VALUE SPACES.
018300     05  FILLER                   PIC X(10) VALUE SPACES.
018400
018500*----------- LINHAS DE CABECALHO DO LISTADO ---------------------------
018600*    TRES GRUPOS DE CABECALHO, REPETIDOS NO TOPO DE CADA PAGINA:
018700*    CABE1 TRAZ O TITULO DO SISTEMA, A DATA E O NUMERO DA PAGINA;
018800*    CABE2 TRAZ OS ROTULOS DAS COLUNAS DA LINHA DE DETALHE; CABE3
018900*    E A LINHA DE TRACEJADO QUE SEPARA O CABECALHO DOS DETALHES.
019000*    TODOS OS TRES, ASSIM COMO OS DEMAIS GRUPOS DE IMPRESSAO
019100*    DESTE PROGRAMA, SOMAM EXATAMENTE 132 POSICOES.
019200 01  CABE1.
019300     05  FILLER                   PIC X(01) VALUE SPACES.
019400     05  FILLER                   PIC X(35) VALUE
019500         'FESP - BIBLIOTECA CENTRAL DA FACAD '.
019600     05  FILLER                   PIC X(46) VALUE
019700         'RELATORIO DE ATIVIDADE E OCUPACAO - LIBRESERVE'.
019800     05  FILLER                   PIC X(11) VALUE 'DATA : '.
019900     05  CABE1-DATA               PIC 99/99/99.
020000     05  FILLER                   PIC X(04) VALUE SPACES.
020100     05  FILLER                   PIC X(05) VALUE 'PG.'.
020200     05  CABE1-PAGINA             PIC ZZZZ9.
020300     05  FILLER                   PIC X(17) VALUE SPACES.
020400
020500 01  CABE2.
020600     05  FILLER                   PIC X(01) VALUE SPACES.
020700     05  FILLER                   PIC X(22) VALUE 'TIPO'.
020800     05  FILLER                   PIC X(13) VALUE 'CHAVE'.
020900     05  FILLER                   PIC X(27) VALUE 'RESULTADO'.
021000     05  FILLER                   PIC X(13) VALUE 'RESERVA'.
021100     05  FILLER                   PIC X(20) VALUE 'SITUACAO'.
021200     05  FILLER                   PIC X(36) VALUE SPACES.
021300
021400 01  CABE3.
021500     05  FILLER                   PIC X(132) VALUE ALL '-'.
021600
021700*----------- LINHA DE DETALHE (UMA POR TENTATIVA) ---------------------
021800*    UMA LINHA PARA CADA REGISTRO TIPO 'D' LIDO DO ARQUIVO DE
021900*    TRABALHO: O TIPO DA TENTATIVA POR EXTENSO, A CHAVE USADA
022000*    (MATRICULA OU CODIGO DA RESERVA), O RESULTADO GRAVADO PELO
022100*    ENTRESV-COB (ACCEPTED, ALGUM MOTIVO DE REJEICAO ETC), O
022200*    CODIGO DA RESERVA ENCONTRADA (QUANDO HOUVE) E A SITUACAO
022300*    POR EXTENSO DO STATUS DA RESERVA APOS O PROCESSAMENTO.
022400 01  DETALHE.
022500     05  FILLER                   PIC X(02) VALUE SPACES.
022600     05  DET-TIPO                 PIC X(24).
022700     05  FILLER                   PIC X(02) VALUE SPACES.
022800     05  DET-CHAVE                PIC X(11).
022900     05  FILLER                   PIC X(03) VALUE SPACES.
023000     05  DET-RESULTADO            PIC X(24).
023100     05  FILLER                   PIC X(03) VALUE SPACES.
023200     05  DET-CODIGO-RES           PIC X(10).
023300     05  FILLER                   PIC X(03) VALUE SPACES.
023400     05  DET-SITUACAO             PIC X(20).
023500     05  FILLER                   PIC X(30) VALUE SPACES.
023600
023700*----------- QUADRO DE TOTAIS DE CONTROLE ------------------------------
023800*    RODAPE1 E UMA LINHA DE ASTERISCOS QUE DESTACA O INICIO DO
023900*    QUADRO DE TOTAIS; RODAPE2 TRAZ O TITULO DO QUADRO; CADA
024000*    LINHA DE TOTAL PROPRIAMENTE DITA USA O GRUPO RODAPE-LINHA,
024100*    MONTADO E REESCRITO UMA VEZ PARA CADA ACUMULADOR DO REG-T
024200*    (VER 2900-IMPRIME-TOTAIS-I).
024300 01  RODAPE1.
024400     05  FILLER                   PIC X(02) VALUE SPACES.
024500     05  FILLER                   PIC X(40) VALUE ALL '*'.
024600     05  FILLER                   PIC X(90) VALUE SPACES.
024700
024800 01  RODAPE2.
024900     05  FILLER                   PIC X(02) VALUE SPACES.
025000     05  FILLER                   PIC X(40) VALUE
025100         '   QUADRO DE TOTAIS DE CONTROLE DO DIA'.
025200     05  FILLER                   PIC X(90) VALUE SPACES.
025300
025400*    ROD-ROTULO RECEBE O TEXTO DO TOTAL (EX: 'ENTRADAS ACEITAS')
025500*    E ROD-VALOR O ACUMULADOR NUMERICO CORRESPONDENTE, JA EDITADO
025600*    COM VIRGULA DE MILHAR PARA FACILITAR A LEITURA NO PAPEL (A
025650*    FESP NUNCA ADOTOU DECIMAL-POINT IS COMMA NOS SEUS JOBS - O
025670*    PONTO SEGUE SENDO O SEPARADOR DECIMAL DO SETOR).
025700 01  RODAPE-LINHA.
025800     05  FILLER                   PIC X(04) VALUE SPACES.
025900     05  ROD-ROTULO               PIC X(38) VALUE SPACES.
026000     05  FILLER                   PIC X(02) VALUE SPACES.
026100     05  ROD-VALOR                PIC ZZZ,ZZ9.
026200     05  FILLER                   PIC X(81) VALUE SPACES.
026300
026400 PROCEDURE DIVISION.
026500*****************************************************************
026600*    ROTEIRO GERAL DO PROCESSAMENTO DESTE PROGRAMA:
026700*
026800*    1) ABRE O ARQUIVO DE TRABALHO GRAVADO PELO ENTRESV-COB E O
026900*       ARQUIVO DE SAIDA DO LISTADO;
027000*    2) OBTEM A DATA DO SISTEMA PARA O CABECALHO;
027100*    3) IMPRIME O CABECALHO DA PRIMEIRA PAGINA;
027200*    4) LE O ARQUIVO DE TRABALHO REGISTRO A REGISTRO, IMPRIMINDO
027300*       UMA LINHA DE DETALHE PARA CADA REGISTRO TIPO 'D';
027400*    5) QUANDO CHEGA NO REGISTRO TIPO 'T' (SEMPRE O ULTIMO DO
027500*       ARQUIVO), IMPRIME O QUADRO DE TOTAIS E ENCERRA O LACO;
027600*    6) FECHA OS ARQUIVOS E DEVOLVE O CONTROLE AO JCL/SCRIPT.
027700*****************************************************************
027800
027900 0000-PRINCIPAL-I.
028000*    SE A ABERTURA DO ARQUIVO DE TRABALHO FALHAR, O JOB ENCERRA
028100*    SEM TENTAR IMPRIMIR NADA - NAO HA COMO MONTAR O LISTADO SEM
028200*    O RESULTADO DO PROCESSAMENTO DO ENTRESV-COB.
028300     PERFORM 0100-ABRE-ARQUIVOS-I THRU 0100-ABRE-ARQUIVOS-F.
028400     IF STAT-ATIVID NOT = '00'
028500        GO TO 0000-PRINCIPAL-F.
028600
028700*    O CABECALHO DA PRIMEIRA PAGINA E IMPRESSO AQUI, FORA DO
028800*    LACO, PORQUE O LACO ABAIXO SO REIMPRIME O CABECALHO QUANDO
028900*    A PAGINA CORRENTE JA ESTIVER CHEIA (VER 2000-IMPRIME-I).
029000     PERFORM 1900-IMPRIME-CABECALHO-I THRU 1900-IMPRIME-CABECALHO-F.
029100*    UM REGISTRO DO ARQUIVO DE TRABALHO DE CADA VEZ, ATE O FIM
029200*    DO ARQUIVO OU ATE O REGISTRO DE TOTAIS SER PROCESSADO.
029300     PERFORM 2000-IMPRIME-I THRU 2000-IMPRIME-F
029400             UNTIL FIM-ATIVIDADE.
029500
029600 0000-PRINCIPAL-F.
029700*    FECHA OS ARQUIVOS E DEVOLVE O CONTROLE AO SISTEMA
029800*    OPERACIONAL (OU AO JCL/SCRIPT QUE ENCADEIA O PROXIMO PASSO).
029900     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
030000     GOBACK.
030100
030200*-------------------------------------------------------------------
030300*    ABERTURA DO ARQUIVO DE TRABALHO (ENTRADA) E DO RELATORIO
030400*    (SAIDA), E CARGA DA DATA DO SISTEMA PARA O CABECALHO
030500 0100-ABRE-ARQUIVOS-I.
030600     OPEN INPUT  ATIVIDAD.
030700     OPEN OUTPUT RELATORIO.
030800*    SE QUALQUER UM DOS DOIS OPENS FALHAR, O CONSOLE RECEBE UMA
030900*    MENSAGEM COM OS DOIS CODIGOS DE STATUS, PARA FACILITAR O
031000*    DIAGNOSTICO SEM PRECISAR ABRIR O PROGRAMA NO COMPILADOR.
031100     IF STAT-ATIVID NOT = '00' OR STAT-RELAT NOT = '00'
031200        DISPLAY '* ERRO NA ABERTURA DO JOB DE RELATORIO'
031300        DISPLAY '* STATUS ATIVIDAD = ' STAT-ATIVID
031400        DISPLAY '* STATUS RELATORIO = ' STAT-RELAT.
031500
031600*    A DATA DO SISTEMA E LIDA UMA UNICA VEZ, NO INICIO DO
031700*    PROGRAMA, E REUTILIZADA EM TODOS OS CABECALHOS DE PAGINA -
031800*    O JOB RODA DEPOIS DA MEIA-NOITE, ENTAO A DATA IMPRESSA
031900*    CORRESPONDE AO DIA DE MOVIMENTO QUE ACABOU DE SER FECHADO.
032000     ACCEPT WS-DATA-SISTEMA FROM DATE.
032100     MOVE WS-DSIS-AA TO WS-DEXT-AA.
032200     MOVE WS-DSIS-MM TO WS-DEXT-MM.
032300     MOVE WS-DSIS-DD TO WS-DEXT-DD.
032400 0100-ABRE-ARQUIVOS-F. EXIT.
032500
032600*-------------------------------------------------------------------
032700*    CABECALHO DE PAGINA - REPETIDO A CADA QUEBRA DE FOLHA
032800*    A PRIMEIRA PAGINA SALTA PARA O TOPO DO FORMULARIO (C01); AS
032900*    DEMAIS USAM ADVANCING PAGE, QUE RESPEITA O TAMANHO DE
033000*    FORMULARIO CONFIGURADO NA IMPRESSORA DO SETOR.
033100 1900-IMPRIME-CABECALHO-I.
033200     ADD 1 TO WS-CONT-PAGINA.
033300*    MONTA A DATA NO FORMATO DD/MM/AA DIRETO NA AREA DE EDICAO DO
033400*    CABECALHO (CABE1-DATA), SUBSTRINGANDO CADA PAR DE DIGITOS -
033500*    NAO HA MOVE DE WS-DATA-EXTENSO AQUI PORQUE O FORMATO DE
033600*    EDICAO PIC 99/99/99 JA COLOCA AS BARRAS SOZINHO.
033700     MOVE WS-DSIS-DD TO CABE1-DATA (1:2).
033800     MOVE WS-DSIS-MM TO CABE1-DATA (4:2).
033900     MOVE WS-DSIS-AA TO CABE1-DATA (7:2).
034000     MOVE WS-CONT-PAGINA TO CABE1-PAGINA.
034100
034200*    SO A PRIMEIRA PAGINA DO LISTADO USA O SALTO PARA O TOPO DO
034300*    FORMULARIO (C01) - AS DEMAIS PAGINAS USAM O AVANCO DE PAGINA
034400*    PADRAO, QUE JA RESPEITA A QUEBRA DE FOLHA DA IMPRESSORA.
034500     IF WS-CONT-PAGINA = 1
034600        WRITE REG-RELATORIO FROM CABE1 AFTER ADVANCING TOP-OF-FORM
034700     ELSE
034800        WRITE REG-RELATORIO FROM CABE1 AFTER ADVANCING PAGE.
034900
035000*    OS ROTULOS DE COLUNA (CABE2) E O TRACEJADO (CABE3) SAO
035100*    IMPRESSOS LOGO ABAIXO DO TITULO, COM UMA LINHA EM BRANCO
035200*    DE RESPIRO ENTRE O TITULO E OS ROTULOS.
035300     WRITE REG-RELATORIO FROM CABE2 AFTER ADVANCING 2.
035400     WRITE REG-RELATORIO FROM CABE3 AFTER ADVANCING 1.
035500*    ZERA O CONTADOR DE LINHA DA NOVA PAGINA - E ELE QUE DECIDE,
035600*    EM 2000-IMPRIME-I, QUANDO A PROXIMA QUEBRA DE PAGINA DEVE
035700*    ACONTECER.
035800     MOVE ZEROS TO WS-CONT-LINHA.
035900 1900-IMPRIME-CABECALHO-F. EXIT.
036000
036100*-------------------------------------------------------------------
036200*    LE O ARQUIVO DE TRABALHO SEQUENCIALMENTE: UM REGISTRO TIPO
036300*    'D' GERA UMA LINHA DE DETALHE, O REGISTRO TIPO 'T' (SEMPRE
036400*    O ULTIMO DO ARQUIVO) GERA O QUADRO DE TOTAIS E ENCERRA.
036500 2000-IMPRIME-I.
036600     READ ATIVIDAD
036700         AT END
036800*           FIM DE ARQUIVO SEM TER PASSADO PELO REGISTRO TIPO 'T'
036900*           NAO DEVERIA ACONTECER NUM ARQUIVO GERADO PELO
037000*           ENTRESV-COB, MAS O LACO E ENCERRADO DA MESMA FORMA
037100*           POR SEGURANCA, SEM IMPRIMIR QUADRO DE TOTAIS NENHUM.
037200             SET FIM-ATIVIDADE TO TRUE
037300             GO TO 2000-IMPRIME-F
037400     END-READ.
037500
037600*    REGISTRO DE TOTAIS - IMPRIME O RODAPE E ENCERRA O LACO
037700*    PRINCIPAL, JA QUE NAO HA MAIS NENHUM DETALHE DEPOIS DELE
037800     IF ATV-E-TOTAL
037900        PERFORM 2900-IMPRIME-TOTAIS-I THRU 2900-IMPRIME-TOTAIS-F
038000        SET FIM-ATIVIDADE TO TRUE
038100        GO TO 2000-IMPRIME-F.
038200
038300*    SE A PAGINA CORRENTE JA ATINGIU O LIMITE DE LINHAS, PULA
038400*    PARA UMA NOVA FOLHA ANTES DE IMPRIMIR MAIS UMA LINHA DE
038500*    DETALHE, REPETINDO O CABECALHO NO TOPO DA NOVA PAGINA.
038600     IF WS-CONT-LINHA >= WS-LINHAS-POR-PAGINA
038700        PERFORM 1900-IMPRIME-CABECALHO-I
038800                THRU 1900-IMPRIME-CABECALHO-F.
038900
039000*    TRADUZ OS CODIGOS DO REGISTRO PARA O VOCABULARIO DO LISTADO
039100*    E IMPRIME A LINHA DE DETALHE CORRESPONDENTE A TENTATIVA
039200     PERFORM 2100-MONTA-DETALHE-I THRU 2100-MONTA-DETALHE-F.
039300     WRITE REG-RELATORIO FROM DETALHE AFTER ADVANCING 1.
039400     ADD 1 TO WS-CONT-LINHA.
039500 2000-IMPRIME-F. EXIT.
039600
039700*-------------------------------------------------------------------
039800*    TRADUZ OS CODIGOS DO REGISTRO DE ATIVIDADE PARA O VOCABULARIO
039900*    DO LISTADO (TIPO DA TENTATIVA E STATUS DA RESERVA)
040000 2100-MONTA-DETALHE-I.
040100*    A CHAVE GRAVADA PELO ENTRESV-COB TEM SEMPRE 11 POSICOES,
040200*    MAS PODE TER SIDO PREENCHIDA COM UMA MATRICULA (11 DIGITOS
040300*    UTEIS) OU COM UM CODIGO DE RESERVA/MATRICULA FUNCIONAL (10
040400*    DIGITOS UTEIS MAIS UM BRANCO) - A REDEFINICAO ACIMA PERMITE
040500*    LER DAS DUAS FORMAS SEM PRECISAR DE DOIS CAMPOS SEPARADOS.
040600     MOVE ATV-DET-CHAVE TO WS-CHAVE-IMPRESSA.
040700
040800*    TRADUCAO DO TIPO DE UMA UNICA LETRA GRAVADO PELA CATRACA
040900*    PARA O TEXTO QUE APARECE NA COLUNA "TIPO" DO LISTADO
041000     EVALUATE ATV-DET-TIPO
041100         WHEN 'M'
041200              MOVE 'ENTRADA POR MATRICULA' TO WS-TIPO-DESC
041300         WHEN 'C'
041400              MOVE 'ENTRADA POR CODIGO RESERVA' TO WS-TIPO-DESC
041500         WHEN 'K'
041600              MOVE 'EXPULSAO (SAIDA FORCADA)' TO WS-TIPO-DESC
041700         WHEN 'B'
041800              MOVE 'BLOQUEIO DE ALUNO' TO WS-TIPO-DESC
041900         WHEN 'L'
042000              MOVE 'SAIDA DE BIBLIOTECARIO' TO WS-TIPO-DESC
042100         WHEN OTHER
042200*            NAO DEVERIA OCORRER NUM ARQUIVO GERADO PELO
042300*            ENTRESV-COB, MAS E TRATADO POR SEGURANCA
042400              MOVE 'TIPO DESCONHECIDO' TO WS-TIPO-DESC
042500     END-EVALUATE.
042600
042700*    TRADUCAO DO CODIGO DE STATUS DE DUAS LETRAS DA RESERVA (SO
042800*    PREENCHIDO QUANDO O ENTRESV-COB ACHOU UMA RESERVA PARA A
042900*    TENTATIVA) PARA O TEXTO DA COLUNA "SITUACAO" DO LISTADO. O
043000*    CODIGO 'EX' SO FOI TRATADO CORRETAMENTE A PARTIR DA VRS 1.2
043100*    (CHAMADO 1611) - ANTES DISSO CAIA NO "WHEN OTHER" E SAIA EM
043200*    BRANCO NO LISTADO.
043300     EVALUATE ATV-DET-STATUS-POS
043400         WHEN 'BK'
043500              MOVE 'RESERVADA' TO WS-STATUS-DESC
043600         WHEN 'CI'
043700              MOVE 'PRESENTE NA SALA' TO WS-STATUS-DESC
043800         WHEN 'EX'
043900              MOVE 'RESERVA EXPIRADA' TO WS-STATUS-DESC
044000         WHEN 'CO'
044100              MOVE 'ENCERRADA (SAIDA)' TO WS-STATUS-DESC
044200         WHEN 'BL'
044300              MOVE 'ALUNO BLOQUEADO' TO WS-STATUS-DESC
044400         WHEN 'LC'
044500              MOVE 'PLANTAO ENCERRADO' TO WS-STATUS-DESC
044600         WHEN OTHER
044700*            SEM RESERVA ENCONTRADA (REJEICAO POR "NAO
044800*            ENCONTRADA", POR EXEMPLO) - A COLUNA SAI EM BRANCO
044900              MOVE SPACES TO WS-STATUS-DESC
045000     END-EVALUATE.
045100
045200*    MONTA A LINHA DE DETALHE COM AS DESCRICOES POR EXTENSO E OS
045300*    DEMAIS CAMPOS COPIADOS DIRETO DO REGISTRO DE TRABALHO
045400     MOVE WS-TIPO-DESC        TO DET-TIPO.
045500     MOVE WS-CHAVE-11         TO DET-CHAVE.
045600     MOVE ATV-DET-RESULTADO   TO DET-RESULTADO.
045700     MOVE ATV-DET-CODIGO-RES  TO DET-CODIGO-RES.
045800     MOVE WS-STATUS-DESC      TO DET-SITUACAO.
045900 2100-MONTA-DETALHE-F. EXIT.
046000
046100*-------------------------------------------------------------------
046200*    QUADRO FINAL DE TOTAIS - LIDO DO REGISTRO TIPO 'T', GRAVADO
046300*    PELO ENTRESV-COB AO FIM DA SUA EXECUCAO. CADA LINHA DO
046400*    QUADRO SEGUE O MESMO PADRAO: MOVE DO ROTULO DO TOTAL PARA
046500*    ROD-ROTULO, MOVE DO ACUMULADOR CORRESPONDENTE PARA
046600*    ROD-VALOR, E WRITE DO GRUPO RODAPE-LINHA. A ORDEM DAS LINHAS
046700*    SEGUE A MESMA ORDEM EM QUE OS ACUMULADORES APARECEM NO
046800*    LAYOUT DA COPYBOOK LIBACT (ATV-TOTAIS).
046900 2900-IMPRIME-TOTAIS-I.
047000     WRITE REG-RELATORIO FROM RODAPE1 AFTER ADVANCING 2.
047100     WRITE REG-RELATORIO FROM RODAPE2 AFTER ADVANCING 1.
047200
047300*    TOTAL GERAL DE TENTATIVAS LIDAS DO ARQUIVO TENTATIV PELO
047400*    ENTRESV-COB, INDEPENDENTE DO DESFECHO DE CADA UMA
047500     MOVE 'TENTATIVAS LIDAS'           TO ROD-ROTULO.
047600     MOVE ATV-TOT-LIDOS TO ROD-VALOR.
047700     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 2.
047800
047900*    TOTAL DE ENTRADAS EFETIVAMENTE ACEITAS NO DIA
048000     MOVE 'ENTRADAS ACEITAS'           TO ROD-ROTULO.
048100     MOVE ATV-TOT-ACEITOS TO ROD-VALOR.
048200     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
048300
048400*    REJEITADAS POR RESERVA OU ALUNO NAO ENCONTRADO NO CADASTRO
048500     MOVE 'REJEITADAS - RESERVA NAO ENCONTRADA' TO ROD-ROTULO.
048600     MOVE ATV-TOT-REJ-NAOENCTR TO ROD-VALOR.
048700     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
048800
048900*    REJEITADAS POR CHEGADA FORA DA TOLERANCIA DE ATRASO
049000     MOVE 'REJEITADAS - ENTRADA ATRASADA'       TO ROD-ROTULO.
049100     MOVE ATV-TOT-REJ-ATRASO TO ROD-VALOR.
049200     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
049300
049400*    REJEITADAS POR CHEGADA FORA DA TOLERANCIA DE ANTECIPACAO
049500     MOVE 'REJEITADAS - ENTRADA ANTECIPADA'     TO ROD-ROTULO.
049600     MOVE ATV-TOT-REJ-ANTECIP TO ROD-VALOR.
049700     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
049800
049900*    REJEITADAS POR RESERVA JA FORA DO STATUS "BOOKED"
050000     MOVE 'REJEITADAS - RESERVA EXPIRADA'       TO ROD-ROTULO.
050100     MOVE ATV-TOT-REJ-EXPIRADA TO ROD-VALOR.
050200     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
050300
050400*    REJEITADAS POR SALA JA NO LIMITE DE LUGARES DO PARAMETRO
050500     MOVE 'REJEITADAS - SALA LOTADA'            TO ROD-ROTULO.
050600     MOVE ATV-TOT-REJ-LOTADA TO ROD-VALOR.
050700     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
050800
050900*    REJEITADAS POR ALUNO JA ESTAR COM SESSAO ABERTA NA SALA
051000     MOVE 'REJEITADAS - JA ESTAVA PRESENTE'     TO ROD-ROTULO.
051100     MOVE ATV-TOT-REJ-JAPRESENTE TO ROD-VALOR.
051200     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
051300
051400*    REJEITADAS (EXPULSAO) POR ALUNO NAO ESTAR NA SALA
051500     MOVE 'REJEITADAS - NAO ESTAVA NA SALA'     TO ROD-ROTULO.
051600     MOVE ATV-TOT-REJ-NAOPRESENTE TO ROD-VALOR.
051700     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
051800
051900*    REJEITADAS POR ESTOURO DO LIMITE DIARIO DE RESERVAS
052000     MOVE 'REJEITADAS - LIMITE DIARIO EXCEDIDO' TO ROD-ROTULO.
052100     MOVE ATV-TOT-REJ-LIMITE TO ROD-VALOR.
052200     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
052300
052400*    REJEITADAS (SAIDA DE PLANTAO) POR CREDENCIAL INVALIDA
052500     MOVE 'REJEITADAS - CREDENCIAL INVALIDA'    TO ROD-ROTULO.
052600     MOVE ATV-TOT-REJ-CREDENCIAL TO ROD-VALOR.
052700     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
052800
052900*    TOTAL DE EXPULSOES (TIPO K) EFETUADAS NO DIA
053000     MOVE 'EXPULSOES (SAIDAS FORCADAS)'         TO ROD-ROTULO.
053100     MOVE ATV-TOT-SAIDAS TO ROD-VALOR.
053200     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
053300
053400*    TOTAL DE ALUNOS BLOQUEADOS (TIPO B) NO DIA
053500     MOVE 'ALUNOS BLOQUEADOS'                   TO ROD-ROTULO.
053600     MOVE ATV-TOT-BLOQUEIOS TO ROD-VALOR.
053700     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
053800
053900*    TOTAL DE SAIDAS DE PLANTAO DE BIBLIOTECARIO (TIPO L)
054000     MOVE 'SAIDAS DE PLANTAO DE BIBLIOTECARIO'  TO ROD-ROTULO.
054100     MOVE ATV-TOT-SAIDA-BIBLIO TO ROD-VALOR.
054200     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
054300
054400*    TOTAL DE FALHAS NA BAIXA DA OCUPACAO DURANTE A SAIDA DE
054500*    PLANTAO - CAMPO ACRESCENTADO NA VRS 1.3 (CHAMADO 1702),
054600*    QUANDO O ENTRESV-COB PASSOU A CONFERIR SE A REMOCAO DA
054700*    SESSAO DE PLANTAO REALMENTE OCORREU
054800     MOVE 'FALHAS NA BAIXA DE SESSAO DE PLANTAO' TO ROD-ROTULO.
054900     MOVE ATV-TOT-ERRO-BAIXA TO ROD-VALOR.
055000     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 1.
055100
055200*    FOTOGRAFIA DE QUANTOS ALUNOS/BIBLIOTECARIOS AINDA ESTAVAM
055300*    NA SALA NO MOMENTO EM QUE O ENTRESV-COB ENCERROU O DIA -
055400*    ESTA E A ULTIMA LINHA DO QUADRO, COM RESPIRO DUPLO ANTES
055500*    DO FIM DO LISTADO.
055600     MOVE 'OCUPACAO DA SALA AO FINAL DO DIA'    TO ROD-ROTULO.
055700     MOVE ATV-TOT-OCUPACAO-FIM TO ROD-VALOR.
055800     WRITE REG-RELATORIO FROM RODAPE-LINHA AFTER ADVANCING 2.
055900 2900-IMPRIME-TOTAIS-F. EXIT.
056000
056100*-------------------------------------------------------------------
056200*    ENCERRAMENTO DO JOB - FECHA OS DOIS ARQUIVOS USADOS. COMO
056300*    OS DOIS SAO ABERTOS JUNTOS NO INICIO DO PROGRAMA, NAO HA
056400*    NECESSIDADE DE CONFERIR SE CADA UM CHEGOU A SER ABERTO
056500*    ANTES DE FECHAR, AO CONTRARIO DO QUE FAZ O ENTRESV-COB.
056600 9999-FINAL-I.
056700     CLOSE ATIVIDAD.
056800     CLOSE RELATORIO.
056900 9999-FINAL-F. EXIT.
