000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    SISTEMA LIBRESERVE - CONTROLE DE RESERVA DE LUGARES
000400*    COPY      : LIBSTUD
000500*    ANALISTA       : M.SANTANA
000600*    PROGRAMADOR(A) : M.SANTANA
000700*    FINALIDADE     : LAYOUT DO CADASTRO-MESTRE DE ALUNOS
000800*                     (ARQUIVO ALUNOBIB.DAT), USADO APENAS
000900*                     PARA VALIDAR O BLOQUEIO (TIPO 'B') E
001000*                     A SITUACAO DA CONTA DO ALUNO. NAO E O
001100*                     CADASTRO ACADEMICO GERAL DA FACAD.
001200*    DATA-ESCRITA   :
001300*    VRS         DATA           DESCRICAO
001400*    1.0         14/08/1989     IMPLANTACAO INICIAL               MS0001  
001500*    1.1         11/06/1996     ACRESCIDOS OS INDICADORES         FB0002  
001600*                               DE CONTA HABILITADA E CONTA
001700*                               NAO-BLOQUEADA (CHAMADO 884)
001800*****************************************************************
001900 01  REG-ALUNO.
002000     05  STU-MATRIC-NUMBER           PIC X(11).
002100     05  STU-NAME                    PIC X(30).
002200     05  STU-EMAIL                   PIC X(30).
002300     05  STU-ACCT-ENABLED            PIC X(01).
002400         88  STU-CONTA-HABILITADA    VALUE 'Y'.
002500         88  STU-CONTA-DESABILITADA  VALUE 'N'.
002600     05  STU-ACCT-NOT-LOCKED         PIC X(01).
002700         88  STU-CONTA-LIBERADA      VALUE 'Y'.
002800         88  STU-CONTA-TRANCADA      VALUE 'N'.
002900     05  FILLER                      PIC X(07).
