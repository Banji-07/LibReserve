000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    SISTEMA LIBRESERVE - CONTROLE DE RESERVA DE LUGARES
000400*    COPY      : LIBLIBR
000500*    ANALISTA       : M.SANTANA
000600*    PROGRAMADOR(A) : M.SANTANA
000700*    FINALIDADE     : LAYOUT DO CADASTRO-MESTRE DE
000800*                     BIBLIOTECARIOS (ARQUIVO BIBLIOT.DAT),
000900*                     USADO PARA VALIDAR A CREDENCIAL NA
001000*                     BAIXA DE PLANTAO (TIPO 'L').
001100*    DATA-ESCRITA   :
001200*    VRS         DATA           DESCRICAO
001300*    1.0         14/08/1989     IMPLANTACAO INICIAL               MS0001  
001400*    1.1         27/01/1999     SENHA AMPLIADA PARA X(20)         FB0002  
001500*                               - VIRADA DO SECULO, PEDIDO
001600*                               DA SEGURANCA DO CAMPUS
001700*****************************************************************
001800 01  REG-BIBLIOTECARIO.
001900     05  LIB-STAFF-NUMBER            PIC X(10).
002000     05  LIB-NAME                    PIC X(30).
002100     05  LIB-PASSWORD                PIC X(20).
002200     05  LIB-ACCT-ENABLED            PIC X(01).
002300         88  LIB-CONTA-HABILITADA    VALUE 'Y'.
002400         88  LIB-CONTA-DESABILITADA  VALUE 'N'.
002500     05  LIB-ACCT-NOT-LOCKED         PIC X(01).
002600         88  LIB-CONTA-LIBERADA      VALUE 'Y'.
002700         88  LIB-CONTA-TRANCADA      VALUE 'N'.
002800     05  FILLER                      PIC X(18).
