000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    SISTEMA LIBRESERVE - CONTROLE DE RESERVA DE LUGARES
000400*    COPY      : LIBRESV
000500*    ANALISTA       : M.SANTANA
000600*    PROGRAMADOR(A) : M.SANTANA
000700*    FINALIDADE     : LAYOUT DO CADASTRO DE RESERVA DE ALUNO
000800*                     (ARQUIVO RESERVA.DAT) - 80 BYTES FIXOS,
000900*                     USADO PELO MOTOR DE VALIDACAO DE ENTRADA
001000*                     E PELA REGRAVACAO DO ARQUIVO ATUALIZADO.
001100*    DATA-ESCRITA   :
001200*    VRS         DATA           DESCRICAO
001300*    1.0         14/08/1989     IMPLANTACAO INICIAL               MS0001  
001400*    1.1         02/05/1991     INCLUIDO RES-OVERTIME-MIN         MS0002  
001500*                               PARA HORA EXTRA NA SAIDA
001600*    1.2         19/03/1994     QUEBRADO RES-DATE-FOR E           FB0003  
001700*                               RES-CHECKOUT-DATE EM GRUPO
001800*                               ANO/MES/DIA PARA O RELATORIO
001900*    1.3         09/11/1998     AJUSTE PARA VIRADA DO             FB0004  
002000*                               SECULO - ANO CHEIO 9(4)
002100*                               EM TODAS AS DATAS (BUG 0231)
002200*    1.4         21/02/2001     CAMPO RES-SEAT-NUMBER             LR0005  
002300*                               AMPLIADO PARA 9(4) - SALA
002400*                               NOVA DO ANEXO TEM 4 DIGITOS
002500*****************************************************************
002600 01  REG-RESERVA.
002700     05  RES-CHAVE.
002800         10  RES-CODE                PIC X(10).
002900     05  RES-ID                      PIC 9(09).
003000     05  RES-MATRIC-NUMBER           PIC X(11).
003100     05  RES-DATE-FOR                PIC 9(08).
003200     05  RES-DATE-FOR-R REDEFINES RES-DATE-FOR.
003300         10  RES-DATE-FOR-AAAA       PIC 9(04).
003400         10  RES-DATE-FOR-MM         PIC 9(02).
003500         10  RES-DATE-FOR-DD         PIC 9(02).
003600     05  RES-TIME-FOR                PIC 9(04).
003700     05  RES-HOURS-RESERVED          PIC 9(02).
003800     05  RES-SEAT-NUMBER             PIC 9(04).
003900     05  RES-STATUS                  PIC X(02).
004000         88  RES-ST-RESERVADA        VALUE 'BK'.
004100         88  RES-ST-PRESENTE         VALUE 'CI'.
004200         88  RES-ST-EXPIRADA         VALUE 'EX'.
004300         88  RES-ST-ENCERRADA        VALUE 'CO'.
004400         88  RES-ST-BLOQUEADA        VALUE 'BL'.
004500         88  RES-ST-SAIDA-BIBLIO     VALUE 'LC'.
004600     05  RES-CHECKIN-TIME            PIC 9(04).
004700     05  RES-CHECKOUT-DATE           PIC 9(08).
004800     05  RES-CHECKOUT-DATE-R REDEFINES RES-CHECKOUT-DATE.
004900         10  RES-CHECKOUT-AAAA       PIC 9(04).
005000         10  RES-CHECKOUT-MM         PIC 9(02).
005100         10  RES-CHECKOUT-DD         PIC 9(02).
005200     05  RES-CHECKOUT-TIME           PIC 9(04).
005300     05  RES-OVERTIME-MINUTES        PIC 9(04).
005400     05  FILLER                      PIC X(10).
