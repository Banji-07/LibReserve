000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ENTRESV-COB.
000300 AUTHOR. M.SANTANA.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 14/08/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.
000800*****************************************************************
000900*    SISTEMA LIBRESERVE - CONTROLE DE RESERVA DE LUGARES NA
001000*    BIBLIOTECA CENTRAL DA FACAD
001100*    PROGRAMA       : ENTRESV-COB
001200*    ANALISTA       : M.SANTANA
001300*    PROGRAMADOR(A) : M.SANTANA
001400*    FINALIDADE     : MOTOR DE VALIDACAO DE ENTRADA/SAIDA DE
001500*                     ALUNOS NA BIBLIOTECA. LE OS PARAMETROS,
001600*                     O CADASTRO DE RESERVAS, O CADASTRO DE
001700*                     ALUNOS E DE BIBLIOTECARIOS, PROCESSA AS
001800*                     TENTATIVAS DE ENTRADA/SAIDA DO DIA E
001900*                     REGRAVA O CADASTRO DE RESERVAS ATUALIZADO,
002000*                     GERANDO TAMBEM O ARQUIVO DE TRABALHO QUE
002100*                     O RELRESV-COB TRANSFORMA NO LISTADO DE
002200*                     ATIVIDADE/OCUPACAO.
002300*    DATA-ESCRITA   :
002400*    VRS         DATA           DESCRICAO
002500*    1.0         14/08/1989     IMPLANTACAO INICIAL               MS0001
002600*                               (SO TRATAVA ENTRADA POR
002700*                               MATRICULA)
002800*    1.1         02/05/1991     ACRESCIDA ENTRADA POR             MS0002
002900*                               CODIGO DA RESERVA E REGRA
003000*                               DE ENTRADA ANTECIPADA/ATRASADA
003100*    1.2         19/03/1994     ACRESCIDOS TIPOS K (SAIDA)        FB0003
003200*                               E B (BLOQUEIO) E O LIMITE
003300*                               DIARIO DE RESERVAS
003400*    1.3         11/06/1996     ACRESCIDA VALIDACAO DE            FB0004
003500*                               CREDENCIAL DO BIBLIOTECARIO
003600*                               (CHAMADO 884)
003700*    1.4         09/11/1998     VIRADA DO SECULO - ANO            FB0005
003800*                               CHEIO 9(4) EM TODAS AS
003900*                               DATAS DE TRABALHO (BUG 0231)
004000*    1.5         27/01/1999     ACRESCIDO TIPO L - SAIDA          FB0006
004100*                               DE PLANTAO DO BIBLIOTECARIO
004200*    1.6         21/02/2001     REESCRITO O CORPO DO              LR0007
004300*                               PROGRAMA PARA O NOVO LAYOUT
004400*                               DE RESERVA (COPY LIBRESV)
004500*    1.7         08/09/2003     GRAVACAO DO ARQUIVO DE            LR0008
004600*                               TRABALHO ATIVIDAD.DAT PARA
004700*                               O RELRESV-COB (CHAMADO 1550)
004800*    1.8         19/07/2004     A BUSCA DA RESERVA PASSOU A       LR0009
004900*                               CONSIDERAR QUALQUER STATUS;
005000*                               RESERVA ENCONTRADA MAS JA FORA
005100*                               DE BOOKED AGORA CAI EM RESERVA
005200*                               EXPIRADA, E NAO MAIS EM RESERVA
005300*                               NAO ENCONTRADA (CHAMADO 1639)
005400*    1.9         22/11/2005     A BAIXA DE SESSAO DE PLANTAO      LR0010
005500*                               (TIPO L) PASSOU A CONFERIR SE A
005600*                               REMOCAO DA OCUPACAO REALMENTE
005700*                               OCORREU; EM FALHA, ACUSA ERRO NO
005800*                               RESULTADO E NO TOTAL DE CONTROLE
005900*                               (CHAMADO 1702)
006000*    2.0         14/03/2006     REVISAO GERAL DOS COMENTARIOS     LR0011
006100*                               TECNICOS DO PROGRAMA, CONFORME A
006200*                               NOVA NORMA DE DOCUMENTACAO DO
006300*                               SETOR (CHAMADO 1750). NENHUMA
006400*                               REGRA DE NEGOCIO FOI ALTERADA
006500*                               NESTA VERSAO - SO COMENTARIO.
006600*                               APROVEITADO PARA RETIRAR DO
006700*                               SPECIAL-NAMES AS CLAUSULAS
006800*                               CLASSE-ALFA E UPSI-0, QUE NUNCA
006900*                               FORAM REFERENCIADAS POR ESTE
007000*                               PROGRAMA (CHAMADO 1751).
007100*****************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400*****************************************************************
007500*    AMBIENTE DE EXECUCAO: JOB BATCH DIARIO RODADO APOS O
007600*    ENCERRAMENTO DO EXPEDIENTE DA BIBLIOTECA CENTRAL, QUANDO O
007700*    ARQUIVO DE TENTATIVAS DA CATRACA DO DIA JA ESTA FECHADO E
007800*    DISPONIVEL PARA LEITURA SEQUENCIAL.
007900*****************************************************************
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200*    MANTIDO O PADRAO DO SETOR: C01 RESERVADO PARA SALTO DE
008300*    FORMULARIO EM PROGRAMA DE IMPRESSAO. ESTE PROGRAMA NAO
008400*    IMPRIME RELATORIO (QUEM IMPRIME E O RELRESV-COB), MAS A
008500*    CLAUSULA E MANTIDA POR PADRONIZACAO DO CABECALHO DE TODO
008600*    PROGRAMA DO SISTEMA LIBRESERVE.
008700*    (CHAMADO 1751: REMOVIDAS AS CLAUSULAS CLASSE-ALFA E UPSI-0,
008800*    QUE NAO ERAM USADAS POR NENHUM PARAGRAFO DESTE PROGRAMA)
008900     C01 IS TOP-OF-FORM.
009000
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300*    TODOS OS ARQUIVOS DESTE JOB SAO SEQUENCIAIS EM DISCO, SEM
009400*    ACESSO INDEXADO - O VOLUME DIARIO DE MOVIMENTO DA
009500*    BIBLIOTECA CENTRAL NUNCA JUSTIFICOU UM ARQUIVO INDEXADO
009600*    PARA ESTE PROCESSAMENTO, QUE RODA UMA UNICA VEZ POR DIA.
009700*    PARAMBIB - PARAMETRO DIARIO DA BIBLIOTECA (REGRAS DE
009800*    TOLERANCIA DE HORARIO E LIMITE DE RESERVAS)
009900     SELECT PARAMBIB ASSIGN TO PARAMBIB
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS IS STAT-PARAM.
010200
010300*    CADASTRO DE RESERVAS DO DIA, EM ORDEM DE GERACAO PELO
010400*    SISTEMA DE RESERVA ONLINE (FORA DO ESCOPO DESTE JOB)
010500     SELECT RESERVA ASSIGN TO RESERVA
010600            ORGANIZATION IS LINE SEQUENTIAL
010700            FILE STATUS IS STAT-RESERVA.
010800
010900*    CADASTRO DE RESERVAS REGRAVADO COM OS STATUS ATUALIZADOS
011000*    APOS O PROCESSAMENTO DE TODAS AS TENTATIVAS DO DIA
011100     SELECT RESERVA-NOVA ASSIGN TO RESERVNV
011200            ORGANIZATION IS LINE SEQUENTIAL
011300            FILE STATUS IS STAT-RESERVA-NV.
011400
011500*    CADASTRO DE ALUNOS DA FACAD HABILITADOS A USAR A BIBLIOTECA
011600     SELECT ALUNOBIB ASSIGN TO ALUNOBIB
011700            ORGANIZATION IS LINE SEQUENTIAL
011800            FILE STATUS IS STAT-ALUNO.
011900
012000*    CADASTRO DE BIBLIOTECARIOS DE PLANTAO E SUAS CREDENCIAIS
012100     SELECT BIBLIOT ASSIGN TO BIBLIOT
012200            ORGANIZATION IS LINE SEQUENTIAL
012300            FILE STATUS IS STAT-BIBLIO.
012400
012500*    ARQUIVO DE TENTATIVAS DE ENTRADA/SAIDA DO DIA, NA ORDEM
012600*    CRONOLOGICA EM QUE OCORRERAM NA CATRACA DA BIBLIOTECA
012700     SELECT TENTATIV ASSIGN TO TENTATIV
012800            ORGANIZATION IS LINE SEQUENTIAL
012900            FILE STATUS IS STAT-TENTAT.
013000
013100*    ARQUIVO DE TRABALHO GERADO POR ESTE PROGRAMA E CONSUMIDO
013200*    PELO RELRESV-COB PARA MONTAR O LISTADO DE ATIVIDADE/OCUPACAO
013300     SELECT ATIVIDAD ASSIGN TO ATIVIDAD
013400            ORGANIZATION IS LINE SEQUENTIAL
013500            FILE STATUS IS STAT-ATIVID.
013600
013700 DATA DIVISION.
013800*****************************************************************
013900*    CONVENCAO DE LAYOUT DE ARQUIVO ADOTADA PELO SETOR PARA O
014000*    SISTEMA LIBRESERVE: TODOS OS ARQUIVOS DE ENTRADA/SAIDA DE
014100*    DADOS (PARAMETRO, RESERVA, ALUNO, BIBLIOTECARIO, TENTATIVA)
014200*    SAO SEQUENCIAIS DE 80 POSICOES, UM REGISTRO POR LINHA, COM
014300*    OS CAMPOS SEPARADOS POR POSICAO FIXA (SEM DELIMITADOR) -
014400*    MESMO PADRAO JA USADO NOS DEMAIS SISTEMAS DA FESP. O UNICO
014500*    ARQUIVO FORA DESSE PADRAO E O DE TRABALHO ATIVIDAD.DAT, COM
014600*    100 POSICOES, POR CAUSA DO QUADRO DE TOTAIS QUE PRECISA DE
014700*    MAIS ESPACO QUE UMA LINHA DE DETALHE COMUM.
014800*****************************************************************
014900 FILE SECTION.
015000*    LAYOUT DO PARAMETRO - VER COPYBOOK LIBCFG PARA OS CAMPOS
015100*    DE TOLERANCIA DE ENTRADA E LIMITE DIARIO DE RESERVAS
015200 FD  PARAMBIB
015300     LABEL RECORD STANDARD
015400     RECORD CONTAINS 80 CHARACTERS.
015500 COPY LIBCFG.
015600
015700*    LAYOUT DA RESERVA - VER COPYBOOK LIBRESV
015800 FD  RESERVA
015900     LABEL RECORD STANDARD
016000     RECORD CONTAINS 80 CHARACTERS.
016100 COPY LIBRESV.
016200
016300*    O REGISTRO DE SAIDA TEM O MESMO LAYOUT DA RESERVA DE
016400*    ENTRADA (REG-RESERVA), POREM E TRATADO AQUI SO COMO UMA
016500*    AREA GENERICA DE 80 POSICOES, JA QUE O QUE VAI PARA O
016600*    ARQUIVO NOVO E SEMPRE MONTADO A PARTIR DA TABELA EM MEMORIA
016700*    (WS-RESERVA), NUNCA DIRETO DO REGISTRO DE ENTRADA.
016800 FD  RESERVA-NOVA
016900     LABEL RECORD STANDARD
017000     RECORD CONTAINS 80 CHARACTERS.
017100 01  REG-RESERVA-SAI                PIC X(80).
017200
017300*    LAYOUT DO ALUNO - VER COPYBOOK LIBSTUD
017400 FD  ALUNOBIB
017500     LABEL RECORD STANDARD
017600     RECORD CONTAINS 80 CHARACTERS.
017700 COPY LIBSTUD.
017800
017900*    LAYOUT DO BIBLIOTECARIO - VER COPYBOOK LIBLIBR
018000 FD  BIBLIOT
018100     LABEL RECORD STANDARD
018200     RECORD CONTAINS 80 CHARACTERS.
018300 COPY LIBLIBR.
018400
018500*    LAYOUT DA TENTATIVA DE ENTRADA/SAIDA - VER COPYBOOK LIBATT
018600 FD  TENTATIV
018700     LABEL RECORD STANDARD
018800     RECORD CONTAINS 80 CHARACTERS.
018900 COPY LIBATT.
019000
019100*    LAYOUT DO ARQUIVO DE TRABALHO PARA O RELRESV-COB - VER
019200*    COPYBOOK LIBACT (REGISTROS TIPO 'D' DE DETALHE E UM UNICO
019300*    REGISTRO TIPO 'T' DE TOTAIS NO FINAL DO ARQUIVO)
019400 FD  ATIVIDAD
019500     LABEL RECORD STANDARD
019600     RECORD CONTAINS 100 CHARACTERS.
019700*    REPARE QUE ESTE PROGRAMA SO GRAVA NESTE ARQUIVO (OPEN
019800*    OUTPUT) - QUEM LE E TRANSFORMA ESTES REGISTROS EM LISTADO
019900*    IMPRESSO E O RELRESV-COB, EXECUTADO LOGO EM SEGUIDA NO
020000*    MESMO JCL/SCRIPT DO SISTEMA LIBRESERVE.
020100 COPY LIBACT.
020200
020300 WORKING-STORAGE SECTION.
020400*****************************************************************
020500*    ORGANIZACAO DESTA AREA DE TRABALHO:
020600*    - INDICADORES DE FIM DE ARQUIVO E DE SITUACAO DO PARAMETRO;
020700*    - AS QUATRO TABELAS EM MEMORIA (RESERVAS, ALUNOS,
020800*      BIBLIOTECARIOS E OCUPACAO CORRENTE DA SALA), CADA UMA
020900*      COM SEU CONTADOR DE ELEMENTOS CARREGADOS E SEU(S)
021000*      INDICE(S) DE ACESSO;
021100*    - CAMPOS DE TRABALHO DA TENTATIVA CORRENTE, REUTILIZADOS A
021200*      CADA NOVA TENTATIVA LIDA DO ARQUIVO TENTATIV;
021300*    - OS ACUMULADORES DE TOTAIS DE CONTROLE, GRAVADOS AO FINAL
021400*      NO ARQUIVO DE TRABALHO PARA O RELRESV-COB;
021500*    - OS CODIGOS DE RETORNO (FILE STATUS) DE CADA ARQUIVO DO JOB.
021600*****************************************************************
021700*----------- INDICADORES DE FIM DE ARQUIVO ----------------------
021800*    LIGADO QUANDO O READ DO ARQUIVO TENTATIV ENCONTRA FIM,
021900*    ENCERRANDO O LACO PRINCIPAL DE PROCESSAMENTO.
022000 01  WS-FIM-TENTATIV              PIC X(01) VALUE 'N'.
022100     88  FIM-TENTATIV                       VALUE 'Y'.
022200
022300*----------- SITUACAO DO PARAMETRO -------------------------------
022400*    REFLETE O RESULTADO DAS CRITICAS DE CONSISTENCIA FEITAS EM
022500*    1000-VALIDA-PARAMETROS-I. SE INVALIDO, O JOB ENCERRA SEM
022600*    PROCESSAR NENHUMA TENTATIVA (VER 0000-PRINCIPAL-I).
022700 01  WS-SITUACAO-PARAM            PIC X(01) VALUE 'N'.
022800     88  PARAMETRO-VALIDO                   VALUE 'S'.
022900     88  PARAMETRO-INVALIDO                 VALUE 'N'.
023000
023100*----------- TABELA DE RESERVAS DO DIA (LAYOUT DA LIBRESV) -------
023200*    CARREGADA NA ABERTURA, ATUALIZADA DURANTE O PROCESSAMENTO
023300*    DAS TENTATIVAS E REGRAVADA NO ARQUIVO DE SAIDA AO FINAL.
023400*    OS 80 BYTES DO GRUPO CORRESPONDEM BYTE A BYTE AO REG-RESERVA
023500*    PARA PERMITIR "WRITE REG-RESERVA-SAI FROM WS-RESERVA(IX)".
023600*    CADA ELEMENTO GUARDA, ALEM DOS DADOS ORIGINAIS DA RESERVA,
023700*    OS CAMPOS QUE SO SAO PREENCHIDOS DURANTE O PROCESSAMENTO DO
023800*    DIA (HORA DE CHECK-IN, DATA/HORA DE CHECK-OUT E A HORA
023900*    EXTRA EVENTUALMENTE APURADA NUMA EXPULSAO).
024000 01  WS-QTD-RESERVAS              PIC 9(05) COMP VALUE ZEROS.
024100 01  WS-TAB-RESERVAS.
024200     05  WS-RESERVA OCCURS 3000 TIMES
024300                    INDEXED BY IX-RESERVA IX-ACHADA IX-VARRE.
024400*        CODIGO EXTERNO DA RESERVA (O QUE O ALUNO DIGITA/APRESENTA)
024500         10  WS-R-CODE               PIC X(10).
024600*        CHAVE INTERNA NUMERICA DA RESERVA, GERADA PELO SISTEMA
024700*        DE RESERVA ONLINE - NAO USADA NA BUSCA DESTE JOB
024800         10  WS-R-ID                 PIC 9(09).
024900*        MATRICULA DO ALUNO TITULAR DA RESERVA
025000         10  WS-R-MATRICULA          PIC X(11).
025100*        DATA E HORA PARA AS QUAIS A RESERVA FOI FEITA
025200         10  WS-R-DATE-FOR           PIC 9(08).
025300         10  WS-R-TIME-FOR           PIC 9(04).
025400*        QUANTIDADE DE HORAS RESERVADAS - USADA NO CALCULO DE
025500*        HORA EXTRA QUANDO O ALUNO E EXPULSO (TIPO K)
025600         10  WS-R-HORAS              PIC 9(02).
025700*        NUMERO DO ASSENTO RESERVADO NA SALA DE ESTUDOS
025800         10  WS-R-ASSENTO            PIC 9(04).
025900*        STATUS CORRENTE DA RESERVA (VER LIBRESV PARA A TABELA
026000*        COMPLETA DE CODIGOS - BK/CI/CO/EX/BL/LC)
026100         10  WS-R-STATUS             PIC X(02).
026200*        HORARIO EM QUE O ALUNO EFETIVAMENTE ENTROU NA SALA
026300         10  WS-R-CHECKIN-TIME       PIC 9(04).
026400*        DATA E HORA EM QUE A SESSAO FOI ENCERRADA (SAIDA
026500*        NORMAL, EXPULSAO OU BLOQUEIO)
026600         10  WS-R-CHECKOUT-DATE      PIC 9(08).
026700         10  WS-R-CHECKOUT-TIME      PIC 9(04).
026800*        MINUTOS DE HORA EXTRA APURADOS NUMA EXPULSAO (TIPO K) -
026900*        VER 2350-CALCULA-HORA-EXTRA-I
027000         10  WS-R-HORA-EXTRA         PIC 9(04).
027100         10  WS-R-FILLER             PIC X(10).
027200
027300*----------- TABELA DE ALUNOS (LAYOUT DA LIBSTUD) ----------------
027400*    CARREGADA INTEGRALMENTE NA ABERTURA PARA PERMITIR BUSCA
027500*    RAPIDA POR MATRICULA NA REGRA DE BLOQUEIO (TIPO B). OS
027600*    INDICADORES DE HABILITACAO/TRANCAMENTO SAO OS MESMOS USADOS
027700*    PELO SISTEMA DE RESERVA ONLINE PARA PERMITIR NOVAS RESERVAS.
027800 01  WS-QTD-ALUNOS                PIC 9(05) COMP VALUE ZEROS.
027900 01  WS-TAB-ALUNOS.
028000     05  WS-ALUNO OCCURS 2000 TIMES
028100                  INDEXED BY IX-ALUNO.
028200         10  WS-A-MATRICULA          PIC X(11).
028300         10  WS-A-NOME               PIC X(30).
028400         10  WS-A-EMAIL              PIC X(30).
028500         10  WS-A-HABILITADA         PIC X(01).
028600         10  WS-A-NAO-TRANCADA       PIC X(01).
028700
028800*----------- TABELA DE BIBLIOTECARIOS (LAYOUT DA LIBLIBR) --------
028900*    CARREGADA NA ABERTURA PARA VALIDAR A CREDENCIAL DO
029000*    BIBLIOTECARIO DE PLANTAO NO ENCERRAMENTO DO TURNO (TIPO L).
029100*    A SENHA DO CADASTRO SO E USADA SE O PROGRAMA ALGUM DIA
029200*    PRECISAR CONFERIR SENHA DIGITADA - HOJE A TENTATIVA SO TRAZ
029300*    A MATRICULA FUNCIONAL, ENTAO O CAMPO FICA DISPONIVEL MAS
029400*    NAO E COMPARADO EM 2550-VALIDA-CREDENCIAL-I.
029500 01  WS-QTD-BIBLIO                PIC 9(03) COMP VALUE ZEROS.
029600 01  WS-TAB-BIBLIO.
029700     05  WS-BIBLIO OCCURS 200 TIMES
029800                   INDEXED BY IX-BIBLIO.
029900         10  WS-B-STAFF-NUMBER       PIC X(10).
030000         10  WS-B-NOME               PIC X(30).
030100         10  WS-B-SENHA              PIC X(20).
030200         10  WS-B-HABILITADA         PIC X(01).
030300         10  WS-B-NAO-TRANCADA       PIC X(01).
030400
030500*----------- TABELA DE OCUPACAO CORRENTE DA SALA ------------------
030600*    UM ELEMENTO POR ALUNO/BIBLIOTECARIO ATUALMENTE NA BIBLIOTECA.
030700*    MONTADA DO ZERO A CADA EXECUCAO (O JOB RODA UMA VEZ POR DIA,
030800*    E O DIA SEMPRE COMECA COM A SALA VAZIA). O PONTEIRO PARA A
030900*    RESERVA (WS-O-SUB-RESERVA) EVITA TER QUE BUSCAR A RESERVA
031000*    DE NOVO NA HORA DE DAR BAIXA NA OCUPACAO.
031100 01  WS-QTD-OCUPACAO              PIC 9(04) COMP VALUE ZEROS.
031200 01  WS-TAB-OCUPACAO.
031300     05  WS-OCUPA OCCURS 9999 TIMES
031400                  INDEXED BY IX-OCUPA.
031500         10  WS-O-MATRICULA          PIC X(11).
031600         10  WS-O-CODE                PIC X(10).
031700         10  WS-O-SUB-RESERVA        PIC 9(05) COMP.
031800
031900*----------- CAMPOS DE TRABALHO DA TENTATIVA CORRENTE -------------
032000*    CHAVES DE BUSCA (88-LEVELS) REUTILIZADAS EM TODAS AS ROTINAS
032100*    DE PESQUISA SEQUENCIAL DESTE PROGRAMA - O MESMO PAR
032200*    WS-ACHOU/TAB-ACHOU E ZERADO E RELIGADO A CADA NOVA BUSCA.
032300 77  WS-ACHOU                     PIC X(01) VALUE 'N'.
032400     88  TAB-ACHOU                          VALUE 'S'.
032500     88  TAB-NAO-ACHOU                      VALUE 'N'.
032600*    INDICES AUXILIARES GUARDADOS FORA DA TABELA PARA SOBREVIVER
032700*    ENTRE UMA ROTINA E OUTRA DENTRO DO MESMO PROCESSAMENTO
032800 77  WS-SUB-ACHADA                PIC 9(05) COMP VALUE ZEROS.
032900 77  WS-SUB-OCUPA-ACHADA          PIC 9(05) COMP VALUE ZEROS.
033000 77  WS-SUB-ALUNO-ACHADO          PIC 9(05) COMP VALUE ZEROS.
033100 77  WS-SUB-BIBLIO-ACHADO         PIC 9(05) COMP VALUE ZEROS.
033200*    CONTADOR DE RESERVAS JA FEITAS PELO MESMO ALUNO NO MESMO DIA,
033300*    USADO NA REGRA DE LIMITE DIARIO (2180-REGRA-LIMITE-DIA-I)
033400 77  WS-QTD-HOJE                  PIC 9(03) COMP VALUE ZEROS.
033500*    DIFERENCA EM MINUTOS ENTRE O HORARIO DA TENTATIVA E O
033600*    HORARIO RESERVADO - PODE FICAR NEGATIVO, POR ISSO E S9
033700 77  WS-DIFF-MINUTOS              PIC S9(05) COMP VALUE ZEROS.
033800*    HORARIOS CONVERTIDOS PARA MINUTOS CORRIDOS DO DIA (0 A 1439)
033900*    PELA ROTINA AUXILIAR 2160-CONVERTE-HORARIO-I
034000 77  WS-MIN-RESERVA                PIC 9(05) COMP VALUE ZEROS.
034100 77  WS-MIN-TENTATIVA              PIC 9(05) COMP VALUE ZEROS.
034200 77  WS-MIN-CHECKOUT               PIC 9(05) COMP VALUE ZEROS.
034300 77  WS-MIN-LIMITE-RESERVA         PIC 9(05) COMP VALUE ZEROS.
034400*    VARIAVEIS DE TRABALHO DA DIVIDE EM 2160-CONVERTE-HORARIO-I
034500 77  WS-HORA-CALC                  PIC 9(02) COMP VALUE ZEROS.
034600 77  WS-MINUTO-CALC                PIC 9(02) COMP VALUE ZEROS.
034700*    HORARIO NO FORMATO HHMM (9999) A SER CONVERTIDO
034800 77  WS-HHMM-ENTRADA                PIC 9(04) VALUE ZEROS.
034900*    RESULTADO DA CONVERSAO - MINUTOS CORRIDOS DO DIA
035000 77  WS-MIN-SAIDA                   PIC 9(05) COMP VALUE ZEROS.
035100*    MENSAGEM DE RESULTADO DA TENTATIVA, GRAVADA NO LOG DE
035200*    ATIVIDADE E USADA PELO RELRESV-COB NA COLUNA "RESULTADO"
035300 77  WS-RESULTADO                  PIC X(24) VALUE SPACES.
035400*    INDICADOR-RESUMO DA REGRA DE HORARIO DE ENTRADA
035500 77  WS-ENTRADA-VALIDA             PIC X(01) VALUE 'N'.
035600     88  ENTRADA-E-VALIDA                    VALUE 'S'.
035700*    INDICADOR-RESUMO DA VALIDACAO DE CREDENCIAL DO BIBLIOTECARIO
035800 77  WS-CREDENCIAL-OK              PIC X(01) VALUE 'N'.
035900     88  CREDENCIAL-VALIDA                   VALUE 'S'.
036000     88  CREDENCIAL-INVALIDA                 VALUE 'N'.
036100*    INDICA SE O ALUNO BLOQUEADO (TIPO B) AINDA ESTA DENTRO DA
036200*    SALA NO MOMENTO DO BLOQUEIO, CASO EM QUE TAMBEM E EXPULSO
036300 77  WS-AINDA-NA-SALA              PIC X(01) VALUE 'N'.
036400     88  AINDA-ESTA-NA-SALA                  VALUE 'S'.
036500*    CHAVE DE BUSCA GENERICA USADA NAS ROTINAS DE EXPULSAO E
036600*    BLOQUEIO, QUANDO A CHAVE PRECISA SER MONTADA EM MEMORIA
036700*    (POR EXEMPLO, O CODIGO DA RESERVA DE QUEM ESTA NA SALA)
036800 77  WS-CHAVE-BUSCA                PIC X(11) VALUE SPACES.
036900*    INDICA SE A BAIXA DE UM ELEMENTO DA TABELA DE OCUPACAO
037000*    (2690-REMOVE-OCUPACAO-I) FOI EFETUADA COM SUCESSO. SO FICA
037100*    EM 'N' SE A POSICAO INFORMADA NAO FOR MAIS VALIDA NA TABELA,
037200*    O QUE NUNCA DEVERIA ACONTECER NO FLUXO NORMAL MAS E
037300*    CONFERIDO POR PRUDENCIA DESDE O CHAMADO 1702.
037400 77  WS-BAIXA-OCUPACAO             PIC X(01) VALUE 'S'.
037500     88  BAIXA-OCUPACAO-OK                   VALUE 'S'.
037600     88  BAIXA-OCUPACAO-FALHOU               VALUE 'N'.
037700
037800*----------- ACUMULADORES DE CONTROLE (GRAVADOS NO REG-T) ---------
037900*    UM CONTADOR PARA CADA DESFECHO POSSIVEL DE UMA TENTATIVA.
038000*    SAO ZERADOS IMPLICITAMENTE PELA VALUE ZEROS NA DEFINICAO E
038100*    NUNCA RESETADOS DURANTE A EXECUCAO (O JOB RODA UMA VEZ SO
038200*    POR DIA). NO FINAL, 3100-GRAVA-TOTAIS-I GRAVA TODOS ELES NO
038300*    REGISTRO TIPO 'T' QUE O RELRESV-COB TRANSFORMA NO QUADRO
038400*    DE TOTAIS DE CONTROLE DO LISTADO.
038500 01  WS-TOTAIS.
038600*    TOTAL GERAL DE TENTATIVAS LIDAS DO ARQUIVO TENTATIV
038700     05  WS-TOT-LIDOS             PIC 9(06) COMP VALUE ZEROS.
038800*    TOTAL DE ENTRADAS EFETIVAMENTE ACEITAS
038900     05  WS-TOT-ACEITOS           PIC 9(06) COMP VALUE ZEROS.
039000*    REJEITADAS POR RESERVA/ALUNO NAO ENCONTRADO NO CADASTRO
039100     05  WS-TOT-REJ-NAOENCTR      PIC 9(06) COMP VALUE ZEROS.
039200*    REJEITADAS POR CHEGADA FORA DA TOLERANCIA DE ATRASO
039300     05  WS-TOT-REJ-ATRASO        PIC 9(06) COMP VALUE ZEROS.
039400*    REJEITADAS POR CHEGADA FORA DA TOLERANCIA DE ANTECIPACAO
039500     05  WS-TOT-REJ-ANTECIP       PIC 9(06) COMP VALUE ZEROS.
039600*    REJEITADAS POR RESERVA JA FORA DO STATUS "BOOKED" (EXPIRADA,
039700*    JA USADA, CANCELADA ETC - VER 1.8 NO CABECALHO)
039800     05  WS-TOT-REJ-EXPIRADA      PIC 9(06) COMP VALUE ZEROS.
039900*    REJEITADAS POR SALA JA NO LIMITE DE LUGARES DO PARAMETRO
040000     05  WS-TOT-REJ-LOTADA        PIC 9(06) COMP VALUE ZEROS.
040100*    REJEITADAS POR ALUNO JA ESTAR COM SESSAO ABERTA NA SALA
040200     05  WS-TOT-REJ-JAPRESENTE    PIC 9(06) COMP VALUE ZEROS.
040300*    REJEITADAS (EXPULSAO) POR ALUNO NAO ESTAR NA SALA
040400     05  WS-TOT-REJ-NAOPRESENTE   PIC 9(06) COMP VALUE ZEROS.
040500*    REJEITADAS POR ESTOURO DO LIMITE DIARIO DE RESERVAS
040600     05  WS-TOT-REJ-LIMITE        PIC 9(06) COMP VALUE ZEROS.
040700*    REJEITADAS (SAIDA DE PLANTAO) POR CREDENCIAL INVALIDA
040800     05  WS-TOT-REJ-CREDENCIAL    PIC 9(06) COMP VALUE ZEROS.
040900*    TOTAL DE EXPULSOES (TIPO K) EFETUADAS
041000     05  WS-TOT-SAIDAS            PIC 9(06) COMP VALUE ZEROS.
041100*    TOTAL DE ALUNOS BLOQUEADOS (TIPO B) NO DIA
041200     05  WS-TOT-BLOQUEIOS         PIC 9(06) COMP VALUE ZEROS.
041300*    TOTAL DE SAIDAS DE PLANTAO DE BIBLIOTECARIO (TIPO L) COM
041400*    CREDENCIAL VALIDA, COM OU SEM SESSAO ABERTA PARA ENCERRAR
041500     05  WS-TOT-SAIDA-BIBLIO      PIC 9(06) COMP VALUE ZEROS.
041600*    TOTAL DE FALHAS NA BAIXA DA OCUPACAO DURANTE A SAIDA DE
041700*    PLANTAO - VER 2690-REMOVE-OCUPACAO-I E O CHAMADO 1702
041800     05  WS-TOT-ERRO-BAIXA        PIC 9(06) COMP VALUE ZEROS.
041900
042000*----------- STATUS DE ARQUIVO -------------------------------------
042100*    CODIGO DE RETORNO PADRAO COBOL DE CADA OPEN/READ/WRITE. SO
042200*    '00' E CONSIDERADO SUCESSO NESTE PROGRAMA - QUALQUER OUTRO
042300*    VALOR E TRATADO COMO FALHA DE ABERTURA (VER
042400*    0100-ABRE-ARQUIVOS-I), JA QUE ESTE JOB NAO FAZ NENHUM
042500*    TRATAMENTO DE REINICIO/RESTART A MEIO DE ARQUIVO.
042600 01  WS-STATUS-ARQUIVOS.
042700     05  STAT-PARAM               PIC X(02) VALUE SPACES.
042800     05  STAT-RESERVA             PIC X(02) VALUE SPACES.
042900     05  STAT-RESERVA-NV          PIC X(02) VALUE SPACES.
043000     05  STAT-ALUNO               PIC X(02) VALUE SPACES.
043100     05  STAT-BIBLIO              PIC X(02) VALUE SPACES.
043200     05  STAT-TENTAT              PIC X(02) VALUE SPACES.
043300     05  STAT-ATIVID              PIC X(02) VALUE SPACES.
043400     05  FILLER                   PIC X(10) VALUE SPACES.
043500
043600 PROCEDURE DIVISION.
043700*****************************************************************
043800*    ROTEIRO GERAL DO PROCESSAMENTO DESTE PROGRAMA, PARA QUEM
043900*    FOR DAR MANUTENCAO DAQUI PARA FRENTE:
044000*
044100*    1) ABRE O PARAMETRO DO DIA E CRITICA SUA CONSISTENCIA;
044200*    2) SE O PARAMETRO FOR VALIDO, ABRE OS DEMAIS ARQUIVOS;
044300*    3) CARREGA EM MEMORIA AS TRES TABELAS MESTRAS DO DIA:
044400*       RESERVAS, ALUNOS E BIBLIOTECARIOS;
044500*    4) PROCESSA, UMA A UMA, TODAS AS TENTATIVAS DE ENTRADA,
044600*       SAIDA, BLOQUEIO E PLANTAO REGISTRADAS NA CATRACA;
044700*    5) CADA TENTATIVA PROCESSADA GERA UMA LINHA DE DETALHE NO
044800*       ARQUIVO DE TRABALHO ATIVIDAD.DAT;
044900*    6) AO FIM DO LACO, REGRAVA O CADASTRO DE RESERVAS COM OS
045000*       STATUS ATUALIZADOS PELO DIA;
045100*    7) GRAVA O REGISTRO DE TOTAIS DE CONTROLE, SEMPRE POR
045200*       ULTIMO, NO MESMO ARQUIVO DE TRABALHO;
045300*    8) FECHA TUDO E DEVOLVE O CONTROLE AO JCL/SCRIPT QUE CHAMOU
045400*       ESTE PROGRAMA.
045500*
045600*    AS REGRAS DE NEGOCIO DE CADA TIPO DE TENTATIVA ESTAO
045700*    DOCUMENTADAS NO CABECALHO DO PROPRIO PARAGRAFO QUE AS
045800*    IMPLEMENTA (2100, 2300, 2400 E 2500).
045900*****************************************************************
046000
046100*    PARAGRAFO PRINCIPAL DO JOB. A ORDEM E FIXA E NAO PODE SER
046200*    ALTERADA: PRIMEIRO O PARAMETRO (SEM ELE, NAO HA REGRA PARA
046300*    VALIDAR NADA), DEPOIS AS TRES TABELAS EM MEMORIA (RESERVAS,
046400*    ALUNOS, BIBLIOTECARIOS), SO ENTAO O LACO DE TENTATIVAS, E
046500*    POR FIM A REGRAVACAO DO CADASTRO DE RESERVAS E O QUADRO DE
046600*    TOTAIS NO ARQUIVO DE TRABALHO PARA O RELRESV-COB.
046700 0000-PRINCIPAL-I.
046800*    ABRE O PARAMETRO DO DIA, VALIDA SUA CONSISTENCIA E, SE
046900*    TUDO ESTIVER EM ORDEM, ABRE OS DEMAIS ARQUIVOS DO JOB -
047000*    VER 0100-ABRE-ARQUIVOS-I PARA O DETALHE DE CADA PASSO.
047100     PERFORM 0100-ABRE-ARQUIVOS-I THRU 0100-ABRE-ARQUIVOS-F.
047200*    SE O PARAMETRO NAO ABRIU OU NAO PASSOU NA CRITICA DE
047300*    CONSISTENCIA, O JOB ENCERRA SEM TOCAR EM NENHUM OUTRO
047400*    ARQUIVO - NAO HA REGRA SEGURA PARA PROCESSAR TENTATIVAS
047500*    SEM UM PARAMETRO VALIDO.
047600     IF PARAMETRO-INVALIDO
047700        GO TO 0000-PRINCIPAL-F.
047800
047900*    AS TRES CARGAS ABAIXO PRECISAM TERMINAR ANTES DE QUALQUER
048000*    TENTATIVA SER PROCESSADA, POIS AS ROTINAS DE REGRA FAZEM
048100*    BUSCA DIRETA NAS TABELAS EM MEMORIA (NUNCA NO ARQUIVO EM
048200*    DISCO) - E ASSIM QUE O JOB CONSEGUE PROCESSAR MILHARES DE
048300*    TENTATIVAS POR EXECUCAO EM TEMPO HABIL.
048400     PERFORM 1100-CARREGA-RESERVAS-I THRU 1100-CARREGA-RESERVAS-F.
048500     PERFORM 1200-CARREGA-ALUNOS-I THRU 1200-CARREGA-ALUNOS-F.
048600     PERFORM 1300-CARREGA-BIBLIO-I THRU 1300-CARREGA-BIBLIO-F.
048700*    UMA TENTATIVA DE CADA VEZ, ATE O FIM DO ARQUIVO TENTATIV.
048800*    O DESPACHO PARA A REGRA CERTA (ENTRADA, SAIDA, BLOQUEIO OU
048900*    PLANTAO) ACONTECE DENTRO DE 2000-PROCESSA-I.
049000     PERFORM 2000-PROCESSA-I THRU 2000-PROCESSA-F
049100             UNTIL FIM-TENTATIV.
049200*    A TABELA DE RESERVAS, JA COM OS STATUS ATUALIZADOS PELO
049300*    PROCESSAMENTO DO DIA, VOLTA PARA O DISCO NO ARQUIVO NOVO -
049400*    ESTE SERA O CADASTRO DE PARTIDA DO PROXIMO DIA.
049500     PERFORM 3000-GRAVA-RESERVAS-I THRU 3000-GRAVA-RESERVAS-F.
049600*    O QUADRO DE TOTAIS FECHA O ARQUIVO DE TRABALHO PARA O
049700*    RELRESV-COB - TEM QUE SER O ULTIMO REGISTRO GRAVADO, POIS O
049800*    RELRESV-COB SO IMPRIME O QUADRO DE CONTROLE QUANDO LE UM
049900*    REGISTRO TIPO 'T'.
050000     PERFORM 3100-GRAVA-TOTAIS-I THRU 3100-GRAVA-TOTAIS-F.
050100
050200 0000-PRINCIPAL-F.
050300*    FECHA TODOS OS ARQUIVOS QUE CHEGARAM A SER ABERTOS E
050400*    DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL (OU AO JCL QUE
050500*    ENCADEIA OS DEMAIS PASSOS DO SISTEMA LIBRESERVE).
050600     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
050700     GOBACK.
050800
050900*-------------------------------------------------------------------
051000*    ABERTURA DOS ARQUIVOS DO JOB. O PARAMBIB E ABERTO E LIDO
051100*    SOZINHO, ANTES DOS DEMAIS, PARA QUE A CRITICA DE CONSISTENCIA
051200*    (1000-VALIDA-PARAMETROS-I) POSSA ABORTAR O JOB SEM TER
051300*    ABERTO ARQUIVO NENHUM DE TENTATIVA/RESERVA/CADASTRO.
051400 0100-ABRE-ARQUIVOS-I.
051500*    O PARAMETRO E O PRIMEIRO E UNICO ARQUIVO ABERTO ATE QUE A
051600*    CRITICA DE CONSISTENCIA TERMINE - SE ELE NAO ABRIR, NAO HA
051700*    SENTIDO EM TOCAR EM MAIS NADA.
051800     OPEN INPUT PARAMBIB.
051900     IF STAT-PARAM NOT = '00'
052000        DISPLAY '* ERRO ABERTURA PARAMBIB = ' STAT-PARAM
052100        SET PARAMETRO-INVALIDO TO TRUE
052200        GO TO 0100-ABRE-ARQUIVOS-F.
052300
052400*    O PARAMETRO E SEMPRE UM UNICO REGISTRO POR DIA - SE O
052500*    ARQUIVO ESTIVER VAZIO, NAO HA COMO VALIDAR NADA
052600     READ PARAMBIB
052700         AT END
052800             DISPLAY '* PARAMBIB VAZIO - JOB ABORTADO'
052900             SET PARAMETRO-INVALIDO TO TRUE
053000             GO TO 0100-ABRE-ARQUIVOS-F
053100     END-READ.
053200
053300     PERFORM 1000-VALIDA-PARAMETROS-I
053400             THRU 1000-VALIDA-PARAMETROS-F.
053500     IF PARAMETRO-INVALIDO
053600        GO TO 0100-ABRE-ARQUIVOS-F.
053700
053800*    SOMENTE COM O PARAMETRO VALIDADO E QUE OS DEMAIS ARQUIVOS
053900*    DO JOB SAO ABERTOS - RESERVA E CADASTROS EM LEITURA, A
054000*    RESERVA NOVA E O ARQUIVO DE TRABALHO EM GRAVACAO. OS SEIS
054100*    OPENS SAO FEITOS EM SEQUENCIA E SO DEPOIS CONFERIDOS EM
054200*    BLOCO, PARA QUE O CONSOLE MOSTRE UMA UNICA MENSAGEM DE ERRO
054300*    RESUMIDA EM VEZ DE SEIS IFS SEPARADOS.
054400     OPEN INPUT  RESERVA.
054500     OPEN OUTPUT RESERVA-NOVA.
054600     OPEN INPUT  ALUNOBIB.
054700     OPEN INPUT  BIBLIOT.
054800     OPEN INPUT  TENTATIV.
054900     OPEN OUTPUT ATIVIDAD.
055000
055100     IF STAT-RESERVA NOT = '00' OR STAT-ALUNO NOT = '00'
055200           OR STAT-BIBLIO NOT = '00' OR STAT-TENTAT NOT = '00'
055300           OR STAT-RESERVA-NV NOT = '00' OR STAT-ATIVID NOT = '00'
055400        DISPLAY '* ERRO NA ABERTURA DOS ARQUIVOS DO JOB'
055500        SET PARAMETRO-INVALIDO TO TRUE.
055600
055700 0100-ABRE-ARQUIVOS-F. EXIT.
055800
055900*-------------------------------------------------------------------
056000*    REGRAS DE CONSISTENCIA DO PARAMETRO DA BIBLIOTECA
056100*    O PARAMETRO DIARIO TRAZ AS CHAVES CFG-PERMITE-ANTECIPA E
056200*    CFG-PERMITE-ATRASO (SE A TOLERANCIA ESTENDIDA ESTA LIGADA
056300*    PARA CADA LADO), OS MINUTOS DE TOLERANCIA ESTENDIDA DE CADA
056400*    LADO E O MINUTO DE TOLERANCIA "RECOMENDADA" (SEMPRE VALIDA,
056500*    LIGADA OU NAO A TOLERANCIA ESTENDIDA). UM PARAMETRO SO E
056600*    CONSIDERADO CONSISTENTE SE:
056700*      A) QUANDO A TOLERANCIA ESTENDIDA ESTA LIGADA, ELA NAO PODE
056800*         SER MENOR QUE A TOLERANCIA RECOMENDADA (NAO FARIA
056900*         SENTIDO UMA JANELA "ESTENDIDA" MENOR QUE A NORMAL);
057000*      B) QUANDO OS MINUTOS DE TOLERANCIA ESTENDIDA ESTAO
057100*         PREENCHIDOS COM VALOR MAIOR QUE ZERO, A CHAVE
057200*         CORRESPONDENTE TEM QUE ESTAR LIGADA (NAO PODE HAVER
057300*         MINUTO CONFIGURADO PARA UMA REGRA DESLIGADA).
057400 1000-VALIDA-PARAMETROS-I.
057500     SET PARAMETRO-VALIDO TO TRUE.
057600
057700*    TOLERANCIA DE ANTECIPACAO ESTENDIDA NAO PODE SER MENOR QUE
057800*    A TOLERANCIA RECOMENDADA
057900     IF CFG-PERMITE-ANTECIPA
058000           AND CFG-EARLY-CHECKIN-MINUTES < CFG-RECOMMENDED-CHECKIN
058100        SET PARAMETRO-INVALIDO TO TRUE.
058200
058300*    MESMA CRITICA PARA O LADO DO ATRASO
058400     IF CFG-PERMITE-ATRASO
058500           AND CFG-LATE-CHECKIN-MINUTES < CFG-RECOMMENDED-CHECKIN
058600        SET PARAMETRO-INVALIDO TO TRUE.
058700
058800*    NAO PODE HAVER MINUTO DE ANTECIPACAO CONFIGURADO SE A CHAVE
058900*    DE ANTECIPACAO ESTENDIDA ESTIVER DESLIGADA
059000     IF CFG-EARLY-CHECKIN-MINUTES > ZEROS
059100           AND NOT CFG-PERMITE-ANTECIPA
059200        SET PARAMETRO-INVALIDO TO TRUE.
059300
059400*    MESMA CRITICA PARA O LADO DO ATRASO
059500     IF CFG-LATE-CHECKIN-MINUTES > ZEROS
059600           AND NOT CFG-PERMITE-ATRASO
059700        SET PARAMETRO-INVALIDO TO TRUE.
059800
059900*    SE CAIU EM QUALQUER UMA DAS CRITICAS ACIMA, O JOB AVISA O
060000*    OPERADOR NO CONSOLE COM OS VALORES LIDOS, PARA FACILITAR A
060100*    CORRECAO DO PARAMETRO ANTES DE UMA NOVA TENTATIVA DE RODADA
060200     IF PARAMETRO-INVALIDO
060300        DISPLAY '* PARAMETRO DA BIBLIOTECA INCONSISTENTE'
060400        DISPLAY '* RECOMENDADO = ' CFG-RECOMMENDED-CHECKIN
060500        DISPLAY '* ANTECIPADO  = ' CFG-EARLY-CHECKIN-MINUTES
060600        DISPLAY '* ATRASADO    = ' CFG-LATE-CHECKIN-MINUTES.
060700
060800 1000-VALIDA-PARAMETROS-F. EXIT.
060900
061000*-------------------------------------------------------------------
061100*    CARGA DA TABELA DE RESERVAS EM MEMORIA. O LACO SEGUE O
061200*    PADRAO CLASSICO DO SETOR: PERFORM ATE O READ ACUSAR FIM DE
061300*    ARQUIVO, QUANDO O GO TO DESVIA DIRETO PARA O PARAGRAFO DE
061400*    SAIDA, SEM PRECISAR DE UM SWITCH DE FIM DEDICADO PARA UMA
061500*    CARGA QUE SO ACONTECE UMA VEZ NO PROGRAMA.
061600 1100-CARREGA-RESERVAS-I.
061700*    ZERA O CONTADOR/SUBSCRITO ANTES DE COMECAR A CARGA - ESTE
061800*    PROGRAMA SO CARREGA A TABELA UMA VEZ POR EXECUCAO, MAS O
061900*    ZERAMENTO EXPLICITO EVITA SURPRESA CASO ALGUM DIA ALGUEM
062000*    TRANSFORME ESTE PARAGRAFO EM PERFORM REPETIDO.
062100     MOVE ZEROS TO WS-QTD-RESERVAS.
062200 1100-CARREGA-RESERVAS-LOOP.
062300*    LE UM REGISTRO POR VEZ ATE O FIM DO ARQUIVO RESERVA.DAT -
062400*    NAO HA LIMITE DE REGISTROS NESTE PARAGRAFO ALEM DO TAMANHO
062500*    DA TABELA (3000 RESERVAS), QUE E FOLGA SUFICIENTE PARA O
062600*    MOVIMENTO DIARIO DA BIBLIOTECA CENTRAL.
062700     READ RESERVA
062800         AT END
062900             GO TO 1100-CARREGA-RESERVAS-F
063000     END-READ.
063100     ADD 1 TO WS-QTD-RESERVAS.
063200     SET IX-RESERVA TO WS-QTD-RESERVAS.
063300*    CAMPO A CAMPO, DO LAYOUT DO ARQUIVO (REG-RESERVA) PARA O
063400*    ELEMENTO CORRESPONDENTE DA TABELA EM MEMORIA. OS CAMPOS DE
063500*    CONTROLE DO DIA (CHECK-IN, CHECK-OUT, HORA EXTRA) VEM
063600*    ZERADOS/EM BRANCO DO CADASTRO E SO SAO PREENCHIDOS MAIS
063700*    ADIANTE, CONFORME AS TENTATIVAS DO DIA FOREM PROCESSADAS.
063800     MOVE RES-CODE             TO WS-R-CODE (IX-RESERVA).
063900     MOVE RES-ID               TO WS-R-ID (IX-RESERVA).
064000     MOVE RES-MATRIC-NUMBER    TO WS-R-MATRICULA (IX-RESERVA).
064100     MOVE RES-DATE-FOR         TO WS-R-DATE-FOR (IX-RESERVA).
064200     MOVE RES-TIME-FOR         TO WS-R-TIME-FOR (IX-RESERVA).
064300     MOVE RES-HOURS-RESERVED   TO WS-R-HORAS (IX-RESERVA).
064400     MOVE RES-SEAT-NUMBER      TO WS-R-ASSENTO (IX-RESERVA).
064500     MOVE RES-STATUS           TO WS-R-STATUS (IX-RESERVA).
064600     MOVE RES-CHECKIN-TIME     TO WS-R-CHECKIN-TIME (IX-RESERVA).
064700     MOVE RES-CHECKOUT-DATE    TO WS-R-CHECKOUT-DATE (IX-RESERVA).
064800     MOVE RES-CHECKOUT-TIME    TO WS-R-CHECKOUT-TIME (IX-RESERVA).
064900     MOVE RES-OVERTIME-MINUTES TO WS-R-HORA-EXTRA (IX-RESERVA).
065000     MOVE SPACES               TO WS-R-FILLER (IX-RESERVA).
065100*    VOLTA PARA O TOPO DO LACO PARA LER O PROXIMO REGISTRO -
065200*    SO SAI QUANDO O READ ACIMA ACUSAR FIM DE ARQUIVO.
065300     GO TO 1100-CARREGA-RESERVAS-LOOP.
065400 1100-CARREGA-RESERVAS-F. EXIT.
065500
065600*-------------------------------------------------------------------
065700*    CARGA DA TABELA DE ALUNOS EM MEMORIA - MESMO PADRAO DE LACO
065800*    DO PARAGRAFO ANTERIOR.
065900 1200-CARREGA-ALUNOS-I.
066000*    MESMA TECNICA DO PARAGRAFO ANTERIOR, AGORA PARA O CADASTRO
066100*    DE ALUNOS DA FACAD (ALUNOBIB.DAT). A TABELA EM MEMORIA SO
066200*    PRECISA DOS CAMPOS USADOS NAS REGRAS DESTE PROGRAMA - NOME
066300*    E E-MAIL SAO CARREGADOS MAS NAO CHEGAM A SER USADOS EM
066400*    NENHUMA DECISAO, FICANDO DISPONIVEIS CASO UM DIA O JOB
066500*    PRECISE, POR EXEMPLO, AVISAR O ALUNO POR E-MAIL NA PROPRIA
066600*    RODADA (HOJE ISSO E FEITO POR OUTRO JOB DO SISTEMA).
066700     MOVE ZEROS TO WS-QTD-ALUNOS.
066800 1200-CARREGA-ALUNOS-LOOP.
066900*    LE ATE O FIM DO CADASTRO DE ALUNOS - A TABELA COMPORTA ATE
067000*    2000 ALUNOS HABILITADOS, FOLGA CALCULADA SOBRE O NUMERO DE
067100*    MATRICULAS ATIVAS DA FACAD NO MOMENTO DA VRS 1.0.
067200     READ ALUNOBIB
067300         AT END
067400             GO TO 1200-CARREGA-ALUNOS-F
067500     END-READ.
067600     ADD 1 TO WS-QTD-ALUNOS.
067700     SET IX-ALUNO TO WS-QTD-ALUNOS.
067800     MOVE STU-MATRIC-NUMBER    TO WS-A-MATRICULA (IX-ALUNO).
067900     MOVE STU-NAME             TO WS-A-NOME (IX-ALUNO).
068000     MOVE STU-EMAIL            TO WS-A-EMAIL (IX-ALUNO).
068100*    OS DOIS INDICADORES ABAIXO SAO OS MESMOS QUE O SISTEMA DE
068200*    RESERVA ONLINE CONSULTA PARA PERMITIR NOVAS RESERVAS - AQUI
068300*    SAO USADOS SOMENTE NA REGRA DE BLOQUEIO (TIPO B), QUE
068400*    DESLIGA WS-A-NAO-TRANCADA QUANDO O ALUNO E BLACKLISTADO.
068500     MOVE STU-ACCT-ENABLED     TO WS-A-HABILITADA (IX-ALUNO).
068600     MOVE STU-ACCT-NOT-LOCKED  TO WS-A-NAO-TRANCADA (IX-ALUNO).
068700     GO TO 1200-CARREGA-ALUNOS-LOOP.
068800 1200-CARREGA-ALUNOS-F. EXIT.
068900
069000*-------------------------------------------------------------------
069100*    CARGA DA TABELA DE BIBLIOTECARIOS EM MEMORIA - MESMO PADRAO
069200*    DE LACO DOS DOIS PARAGRAFOS ANTERIORES.
069300 1300-CARREGA-BIBLIO-I.
069400*    CARGA DO QUADRO DE BIBLIOTECARIOS HABILITADOS A ABRIR E
069500*    ENCERRAR PLANTAO NA BIBLIOTECA CENTRAL. O QUADRO E PEQUENO
069600*    (200 POSICOES CHEGAM SOBRANDO), MAS E CARREGADO INTEIRO EM
069700*    MEMORIA PELO MESMO MOTIVO DAS DUAS TABELAS ANTERIORES -
069800*    EVITAR LEITURA DIRETA AO ARQUIVO BIBLIOT.DAT DENTRO DO
069900*    LACO DE TENTATIVAS, QUE RODA VARIAS VEZES POR SEGUNDO NO
070000*    HORARIO DE PICO DA CATRACA.
070100     MOVE ZEROS TO WS-QTD-BIBLIO.
070200 1300-CARREGA-BIBLIO-LOOP.
070300     READ BIBLIOT
070400         AT END
070500             GO TO 1300-CARREGA-BIBLIO-F
070600     END-READ.
070700     ADD 1 TO WS-QTD-BIBLIO.
070800     SET IX-BIBLIO TO WS-QTD-BIBLIO.
070900     MOVE LIB-STAFF-NUMBER     TO WS-B-STAFF-NUMBER (IX-BIBLIO).
071000     MOVE LIB-NAME             TO WS-B-NOME (IX-BIBLIO).
071100*    A SENHA E CARREGADA PARA MEMORIA POR COMPLETUDE DO LAYOUT,
071200*    MAS NAO E COMPARADA EM NENHUMA REGRA DESTE PROGRAMA - VER
071300*    O COMENTARIO NO GRUPO WS-TAB-BIBLIO, LA EM CIMA.
071400     MOVE LIB-PASSWORD         TO WS-B-SENHA (IX-BIBLIO).
071500     MOVE LIB-ACCT-ENABLED     TO WS-B-HABILITADA (IX-BIBLIO).
071600     MOVE LIB-ACCT-NOT-LOCKED  TO WS-B-NAO-TRANCADA (IX-BIBLIO).
071700     GO TO 1300-CARREGA-BIBLIO-LOOP.
071800 1300-CARREGA-BIBLIO-F. EXIT.
071900
072000*-------------------------------------------------------------------
072100*    LACO PRINCIPAL: UMA TENTATIVA DE CADA VEZ, NA ORDEM DO
072200*    ARQUIVO TENTATIV (JA VEM CRONOLOGICO DA CATRACA). CADA
072300*    TENTATIVA TEM UM TIPO DE UMA UNICA LETRA (VER LIBATT) QUE
072400*    DECIDE QUAL ROTINA DE REGRA DE NEGOCIO E ACIONADA:
072500*      M/C - ENTRADA POR MATRICULA OU POR CODIGO DE RESERVA
072600*      K   - EXPULSAO (SAIDA FORCADA PELO CODIGO DA RESERVA)
072700*      B   - BLOQUEIO DO ALUNO (BLACKLIST)
072800*      L   - SAIDA DE PLANTAO DO BIBLIOTECARIO
072900*    TODA TENTATIVA, QUALQUER QUE SEJA O DESFECHO, GERA UMA
073000*    LINHA NO ARQUIVO DE TRABALHO PARA O RELISTADO DO RELRESV-COB.
073100 2000-PROCESSA-I.
073200     READ TENTATIV
073300         AT END
073400             SET FIM-TENTATIV TO TRUE
073500             GO TO 2000-PROCESSA-F
073600     END-READ.
073700     ADD 1 TO WS-TOT-LIDOS.
073800*    LIMPA O RESULTADO DA TENTATIVA ANTERIOR ANTES DE COMECAR A
073900*    PROCESSAR A ATUAL - CADA ROTINA DE REGRA, ABAIXO, PREENCHE
074000*    WS-RESULTADO CONFORME O DESFECHO, PARA GRAVACAO NO LOG DE
074100*    ATIVIDADE (2900-GRAVA-LOG-I).
074200     MOVE SPACES TO WS-RESULTADO.
074300     MOVE ATT-KEY TO WS-CHAVE-BUSCA.
074400
074500*    O TIPO DE UMA UNICA LETRA GRAVADO PELA CATRACA DECIDE QUAL
074600*    DAS QUATRO FAMILIAS DE REGRA E ACIONADA NESTA TENTATIVA
074700     EVALUATE TRUE
074800*        ENTRADA NORMAL DO ALUNO, POR MATRICULA OU CODIGO
074900         WHEN ATT-TP-MATRICULA
075000              PERFORM 2100-VALIDA-ENTRADA-I
075100                      THRU 2100-VALIDA-ENTRADA-F
075200         WHEN ATT-TP-CODIGO
075300              PERFORM 2100-VALIDA-ENTRADA-I
075400                      THRU 2100-VALIDA-ENTRADA-F
075500*        EXPULSAO DO ALUNO PELO CODIGO DA RESERVA
075600         WHEN ATT-TP-EXPULSA
075700              PERFORM 2300-EFETUA-SAIDA-I
075800                      THRU 2300-EFETUA-SAIDA-F
075900*        BLOQUEIO (BLACKLIST) DO ALUNO PELA MATRICULA
076000         WHEN ATT-TP-BLOQUEIA
076100              PERFORM 2400-EFETUA-BLOQUEIO-I
076200                      THRU 2400-EFETUA-BLOQUEIO-F
076300*        ENCERRAMENTO DO PLANTAO DO BIBLIOTECARIO
076400         WHEN ATT-TP-SAIDA-BIBLIO
076500              PERFORM 2500-SAIDA-BIBLIOTECARIO-I
076600                      THRU 2500-SAIDA-BIBLIOTECARIO-F
076700*        TIPO DESCONHECIDO - NAO DEVERIA OCORRER NUM ARQUIVO
076800*        GERADO PELA CATRACA, MAS E TRATADO POR SEGURANCA
076900         WHEN OTHER
077000              MOVE 'TIPO DE TENTATIVA INVALIDO' TO WS-RESULTADO
077100     END-EVALUATE.
077200
077300*    INDEPENDENTE DO DESFECHO (ACEITA OU REJEITADA), TODA
077400*    TENTATIVA PROCESSADA E REGISTRADA NO ARQUIVO DE TRABALHO
077500*    PARA QUE O RELRESV-COB IMPRIMA UMA LINHA DE DETALHE DELA NO
077600*    LISTADO DE ATIVIDADE DO DIA.
077700     PERFORM 2900-GRAVA-LOG-I THRU 2900-GRAVA-LOG-F.
077800*    VOLTA PARA O INICIO DO PARAGRAFO PARA LER A PROXIMA
077900*    TENTATIVA - O LACO SO TERMINA QUANDO O READ ACUSAR FIM DE
078000*    ARQUIVO E LIGAR WS-FIM-TENTATIV.
078100     GO TO 2000-PROCESSA-I.
078200 2000-PROCESSA-F. EXIT.
078300
078400*-------------------------------------------------------------------
078500*    M / C - VALIDACAO DE ENTRADA DO ALUNO NA BIBLIOTECA
078600*    PRIMEIRO LOCALIZA A RESERVA (POR MATRICULA+DATA, SE A
078700*    TENTATIVA FOR TIPO M, OU PELOS 10 PRIMEIROS CARACTERES DA
078800*    CHAVE, SE FOR TIPO C - O CODIGO DA RESERVA TEM SEMPRE 10
078900*    POSICOES). SE NAO ACHAR, REJEITA. SE ACHAR MAS A RESERVA JA
079000*    NAO ESTIVER NO STATUS "BOOKED", REJEITA COMO EXPIRADA (VER
079100*    A NOTA DE VERSAO 1.8 NO CABECALHO - ISSO MUDOU EM 2004).
079200*    SO DEPOIS DISSO E QUE ENTRAM AS REGRAS DE LIMITE DIARIO E
079300*    DE JANELA DE HORARIO, E POR FIM A CONFERENCIA DE LOTACAO E
079400*    DE ENTRADA DUPLICADA.
079500 2100-VALIDA-ENTRADA-I.
079600     SET TAB-NAO-ACHOU TO TRUE.
079700     SET IX-VARRE TO 1.
079800 2100-PROCURA-LOOP.
079900     IF IX-VARRE > WS-QTD-RESERVAS
080000        GO TO 2100-PROCURA-FIM.
080100     IF ATT-TP-MATRICULA
080200*       TENTATIVA POR MATRICULA (TIPO M) - A CHAVE E A PROPRIA
080300*       MATRICULA E A BUSCA TEM QUE CASAR TAMBEM COM A DATA
080400*       RESERVADA, PORQUE O MESMO ALUNO PODE TER MAIS DE UMA
080500*       RESERVA NO CADASTRO (DIAS DIFERENTES)
080600        IF WS-R-MATRICULA (IX-VARRE) = ATT-KEY
080700              AND WS-R-DATE-FOR (IX-VARRE) = ATT-DATE
080800           SET TAB-ACHOU TO TRUE
080900           SET IX-ACHADA TO IX-VARRE
081000           GO TO 2100-PROCURA-FIM
081100        END-IF
081200     ELSE
081300*       TENTATIVA POR CODIGO DA RESERVA (TIPO C) - A CHAVE TEM
081400*       10 POSICOES UTEIS E O RESTANTE E FILLER; NAO PRECISA
081500*       CONFERIR DATA PORQUE O CODIGO JA E UNICO POR RESERVA
081600        IF WS-R-CODE (IX-VARRE) = ATT-KEY (1:10)
081700           SET TAB-ACHOU TO TRUE
081800           SET IX-ACHADA TO IX-VARRE
081900           GO TO 2100-PROCURA-FIM
082000        END-IF
082100     END-IF
082200     SET IX-VARRE UP BY 1.
082300     GO TO 2100-PROCURA-LOOP.
082400 2100-PROCURA-FIM.
082500*    RESERVA INEXISTENTE NO CADASTRO DO DIA
082600     IF TAB-NAO-ACHOU
082700        MOVE 'RESERVATION NOT FOUND' TO WS-RESULTADO
082800        ADD 1 TO WS-TOT-REJ-NAOENCTR
082900        GO TO 2100-VALIDA-ENTRADA-F.
083000
083100*    RESERVA ENCONTRADA, MAS JA FORA DO STATUS "BOOKED" (JA FOI
083200*    USADA, JA EXPIROU, FOI CANCELADA ETC) - DESDE A VERSAO 1.8
083300*    ISSO CAI AQUI E NAO MAIS EM "RESERVA NAO ENCONTRADA"
083400     IF WS-R-STATUS (IX-ACHADA) NOT = 'BK'
083500        MOVE 'EXPIRED RESERVATION' TO WS-RESULTADO
083600        ADD 1 TO WS-TOT-REJ-EXPIRADA
083700        GO TO 2100-VALIDA-ENTRADA-F.
083800
083900*    LIMITE DIARIO DE RESERVAS DO MESMO ALUNO (SE O PARAMETRO
084000*    TIVER A CRITICA LIGADA)
084100     PERFORM 2180-REGRA-LIMITE-DIA-I THRU 2180-REGRA-LIMITE-DIA-F.
084200     IF WS-RESULTADO NOT = SPACES
084300        GO TO 2100-VALIDA-ENTRADA-F.
084400
084500*    JANELA DE TOLERANCIA DE HORARIO (ANTECIPACAO/ATRASO)
084600     PERFORM 2150-REGRA-HORARIO-I THRU 2150-REGRA-HORARIO-F.
084700     IF NOT ENTRADA-E-VALIDA
084800        GO TO 2100-VALIDA-ENTRADA-F.
084900
085000*    ACEITACAO DA ENTRADA - JA OCUPA ASSENTO? SALA CHEIA?
085100*    A BUSCA ABAIXO VARRE A TABELA DE OCUPACAO CORRENTE PELA
085200*    MATRICULA DO ALUNO DA RESERVA ENCONTRADA, PARA EVITAR UMA
085300*    SEGUNDA ENTRADA DO MESMO ALUNO ENQUANTO A PRIMEIRA SESSAO
085400*    AINDA ESTIVER ABERTA. REPARE QUE ESTA E UMA BUSCA DISTINTA
085500*    DA QUE ACHOU A RESERVA - AQUI PROCURAMOS NA TABELA DE
085600*    OCUPACAO, NAO NA DE RESERVAS.
085700     SET TAB-NAO-ACHOU TO TRUE.
085800     SET IX-VARRE TO 1.
085900 2100-PROCURA-OCUPA-LOOP.
086000     IF IX-VARRE > WS-QTD-OCUPACAO
086100        GO TO 2100-PROCURA-OCUPA-FIM.
086200     IF WS-O-MATRICULA (IX-VARRE) = WS-R-MATRICULA (IX-ACHADA)
086300        SET TAB-ACHOU TO TRUE
086400        GO TO 2100-PROCURA-OCUPA-FIM.
086500     SET IX-VARRE UP BY 1.
086600     GO TO 2100-PROCURA-OCUPA-LOOP.
086700 2100-PROCURA-OCUPA-FIM.
086800*    ALUNO JA ESTA NA SALA - NAO PODE ENTRAR DE NOVO
086900     IF TAB-ACHOU
087000        MOVE 'ALREADY CHECKED IN' TO WS-RESULTADO
087100        ADD 1 TO WS-TOT-REJ-JAPRESENTE
087200        GO TO 2100-VALIDA-ENTRADA-F.
087300
087400*    SALA JA NO LIMITE DE LUGARES DO PARAMETRO DO DIA
087500     IF WS-QTD-OCUPACAO >= CFG-NUMBER-OF-SEATS
087600        MOVE 'SEAT CAPACITY FULL' TO WS-RESULTADO
087700        ADD 1 TO WS-TOT-REJ-LOTADA
087800        GO TO 2100-VALIDA-ENTRADA-F.
087900
088000*    ENTRADA ACEITA - ATUALIZA A RESERVA NA TABELA EM MEMORIA
088100*    (STATUS "CI" = CHECKED-IN, E A HORA DE CHEGADA) E INCLUI O
088200*    ALUNO NA TABELA DE OCUPACAO CORRENTE DA SALA. O SUB-INDICE
088300*    DA RESERVA (WS-O-SUB-RESERVA) E GRAVADO JUNTO PARA QUE A
088400*    SAIDA/EXPULSAO, MAIS TARDE, NAO PRECISE BUSCAR DE NOVO.
088500     MOVE 'CI' TO WS-R-STATUS (IX-ACHADA).
088600     MOVE ATT-TIME TO WS-R-CHECKIN-TIME (IX-ACHADA).
088700     ADD 1 TO WS-QTD-OCUPACAO.
088800     SET IX-OCUPA TO WS-QTD-OCUPACAO.
088900     MOVE WS-R-MATRICULA (IX-ACHADA) TO WS-O-MATRICULA (IX-OCUPA).
089000     MOVE WS-R-CODE (IX-ACHADA)      TO WS-O-CODE (IX-OCUPA).
089100     SET  WS-O-SUB-RESERVA (IX-OCUPA) TO IX-ACHADA.
089200     MOVE 'ACCEPTED' TO WS-RESULTADO.
089300     ADD 1 TO WS-TOT-ACEITOS.
089400
089500 2100-VALIDA-ENTRADA-F. EXIT.
089600
089700*-------------------------------------------------------------------
089800*    REGRA NUCLEO DE HORARIO DE ENTRADA (ENTRY-TIME VALIDATION)
089900*    A DIFERENCA ENTRE O HORARIO DA TENTATIVA E O HORARIO
090000*    RESERVADO E CALCULADA EM MINUTOS CORRIDOS DO DIA (PELA
090100*    ROTINA AUXILIAR 2160-CONVERTE-HORARIO-I, QUE EVITA A
090200*    ARITMETICA DIRETA SOBRE UM CAMPO NO FORMATO HHMM). SE A
090300*    TENTATIVA FOR DEPOIS DO HORARIO RESERVADO (DIFERENCA
090400*    POSITIVA), A ENTRADA E VALIDA DENTRO DA TOLERANCIA
090500*    RECOMENDADA OU, SE O PARAMETRO PERMITIR, DENTRO DA JANELA
090600*    ESTENDIDA DE ATRASO. SE FOR ANTES OU NO MESMO MINUTO
090700*    (DIFERENCA ZERO OU NEGATIVA), A ENTRADA SO E REJEITADA SE O
090800*    PARAMETRO NAO PERMITIR ANTECIPACAO E A DIFERENCA ULTRAPASSAR
090900*    A TOLERANCIA RECOMENDADA - CASO CONTRARIO, QUALQUER
091000*    ANTECIPACAO E ACEITA (A JANELA ESTENDIDA DE ANTECIPACAO, AO
091100*    CONTRARIO DA DE ATRASO, NAO TEM LIMITE SUPERIOR NESTE
091200*    PROGRAMA - SO A TOLERANCIA RECOMENDADA E CRITICADA).
091300 2150-REGRA-HORARIO-I.
091400*    COMECA REJEITANDO - SO VIRA VALIDA SE CAIR DENTRO DE UMA
091500*    DAS JANELAS DE TOLERANCIA CALCULADAS ABAIXO
091600     SET ENTRADA-E-VALIDA TO FALSE.
091700*    CONVERTE O HORARIO RESERVADO PARA MINUTOS CORRIDOS DO DIA
091800     MOVE WS-R-TIME-FOR (IX-ACHADA) TO WS-HHMM-ENTRADA.
091900     PERFORM 2160-CONVERTE-HORARIO-I THRU 2160-CONVERTE-HORARIO-F.
092000     MOVE WS-MIN-SAIDA TO WS-MIN-RESERVA.
092100
092200*    CONVERTE O HORARIO DA TENTATIVA (A HORA REAL DA CATRACA)
092300*    PARA MINUTOS CORRIDOS DO DIA, DA MESMA FORMA
092400     MOVE ATT-TIME TO WS-HHMM-ENTRADA.
092500     PERFORM 2160-CONVERTE-HORARIO-I THRU 2160-CONVERTE-HORARIO-F.
092600     MOVE WS-MIN-SAIDA TO WS-MIN-TENTATIVA.
092700
092800*    A DIFERENCA POSITIVA INDICA ATRASO (TENTATIVA DEPOIS DO
092900*    HORARIO RESERVADO); NEGATIVA OU ZERO INDICA ANTECIPACAO
093000     COMPUTE WS-DIFF-MINUTOS = WS-MIN-TENTATIVA - WS-MIN-RESERVA.
093100
093200     IF WS-DIFF-MINUTOS > 0
093300*        LADO ATRASADO - TENTATIVA DEPOIS DO HORARIO RESERVADO
093400         IF WS-DIFF-MINUTOS <= CFG-RECOMMENDED-CHECKIN
093500            SET ENTRADA-E-VALIDA TO TRUE
093600         ELSE
093700*           SO ACEITA O ATRASO MAIOR SE A JANELA ESTENDIDA
093800*           ESTIVER LIGADA NO PARAMETRO E A DIFERENCA COUBER
093900*           DENTRO DELA - SENAO, A RESERVA VIRA "EX" (EXPIRADA)
094000            IF CFG-PERMITE-ATRASO
094100                  AND WS-DIFF-MINUTOS <= CFG-LATE-CHECKIN-MINUTES
094200               SET ENTRADA-E-VALIDA TO TRUE
094300            ELSE
094400               MOVE 'EX' TO WS-R-STATUS (IX-ACHADA)
094500               MOVE 'LATE CHECK-IN' TO WS-RESULTADO
094600               ADD 1 TO WS-TOT-REJ-ATRASO
094700            END-IF
094800         END-IF
094900     ELSE
095000*        LADO ANTECIPADO - TENTATIVA ANTES OU NO HORARIO RESERVADO
095100         COMPUTE WS-DIFF-MINUTOS = WS-MIN-RESERVA - WS-MIN-TENTATIVA
095200         IF NOT CFG-PERMITE-ANTECIPA
095300               AND WS-DIFF-MINUTOS > CFG-RECOMMENDED-CHECKIN
095400            MOVE 'EARLY CHECK-IN' TO WS-RESULTADO
095500            ADD 1 TO WS-TOT-REJ-ANTECIP
095600         ELSE
095700            SET ENTRADA-E-VALIDA TO TRUE
095800         END-IF
095900     END-IF.
096000
096100 2150-REGRA-HORARIO-F. EXIT.
096200
096300*-------------------------------------------------------------------
096400*    CONVERTE HHMM (9999) EM MINUTOS CORRIDOS DO DIA
096500*    DIVIDE O HORARIO POR 100: O QUOCIENTE DA A HORA CHEIA E O
096600*    RESTO DA OS MINUTOS (EX: 1430 / 100 = 14 RESTO 30). DEPOIS
096700*    BASTA MULTIPLICAR A HORA POR 60 E SOMAR O RESTO PARA TER O
096800*    TOTAL DE MINUTOS DESDE A MEIA-NOITE. ROTINA COMPARTILHADA
096900*    POR TODA REGRA QUE PRECISA COMPARAR DOIS HORARIOS ENTRE SI.
097000 2160-CONVERTE-HORARIO-I.
097100*    A DIVISAO POR 100 SEPARA A HORA (QUOCIENTE) DOS MINUTOS
097200*    (RESTO) PORQUE O CAMPO VEM NO FORMATO HHMM - POR EXEMPLO,
097300*    1430 DIVIDIDO POR 100 DA 14 DE QUOCIENTE E 30 DE RESTO.
097400     DIVIDE WS-HHMM-ENTRADA BY 100
097500            GIVING WS-HORA-CALC REMAINDER WS-MINUTO-CALC.
097600*    HORA CHEIA VEZES 60 MAIS OS MINUTOS RESTANTES = TOTAL DE
097700*    MINUTOS CORRIDOS DESDE A MEIA-NOITE
097800     COMPUTE WS-MIN-SAIDA = (WS-HORA-CALC * 60) + WS-MINUTO-CALC.
097900 2160-CONVERTE-HORARIO-F. EXIT.
098000
098100*-------------------------------------------------------------------
098200*    LIMITE DIARIO DE RESERVAS POR ALUNO (DERIVADO DO PARAMETRO)
098300*    SE A CRITICA DE LIMITE ESTIVER DESLIGADA NO PARAMETRO, A
098400*    REGRA NEM CHEGA A VARRER A TABELA. CASO CONTRARIO, CONTA
098500*    QUANTAS RESERVAS NA TABELA SAO DO MESMO ALUNO E PARA A
098600*    MESMA DATA DA RESERVA ENCONTRADA EM 2100-VALIDA-ENTRADA-I -
098700*    SE ESSA CONTAGEM ULTRAPASSAR O LIMITE CONFIGURADO, A
098800*    TENTATIVA E REJEITADA MESMO QUE O HORARIO ESTEJA CORRETO.
098900 2180-REGRA-LIMITE-DIA-I.
099000     MOVE ZEROS TO WS-QTD-HOJE.
099100*    SE O PARAMETRO NAO TEM A CRITICA DE LIMITE LIGADA, O
099200*    PARAGRAFO NEM CHEGA A VARRER A TABELA - ECONOMIA DE
099300*    PROCESSAMENTO EM BIBLIOTECAS QUE NAO ADOTAM ESSA REGRA
099400     IF NOT CFG-CONTROLA-LIMITE
099500        GO TO 2180-REGRA-LIMITE-DIA-F.
099600
099700     SET IX-VARRE TO 1.
099800 2180-CONTA-LOOP.
099900*    CONTA QUANTAS RESERVAS NA TABELA SAO DO MESMO ALUNO E PARA
100000*    A MESMA DATA DA RESERVA ENCONTRADA - CADA RESERVA, MESMO AS
100100*    JA USADAS OU EXPIRADAS, ENTRA NA CONTAGEM, POIS O LIMITE E
100200*    SOBRE QUANTAS RESERVAS FORAM FEITAS, NAO SOBRE QUANTAS
100300*    FORAM EFETIVAMENTE USADAS.
100400     IF IX-VARRE > WS-QTD-RESERVAS
100500        GO TO 2180-CONTA-FIM.
100600     IF WS-R-MATRICULA (IX-VARRE) = WS-R-MATRICULA (IX-ACHADA)
100700           AND WS-R-DATE-FOR (IX-VARRE) = WS-R-DATE-FOR (IX-ACHADA)
100800        ADD 1 TO WS-QTD-HOJE.
100900     SET IX-VARRE UP BY 1.
101000     GO TO 2180-CONTA-LOOP.
101100 2180-CONTA-FIM.
101200*    SE A CONTAGEM ULTRAPASSAR O LIMITE DO PARAMETRO, A
101300*    TENTATIVA DE ENTRADA E REJEITADA MESMO QUE O HORARIO DE
101400*    CHEGADA ESTEJA DENTRO DA TOLERANCIA
101500     IF WS-QTD-HOJE > CFG-MAX-LIMIT-PER-DAY
101600        MOVE 'DAILY LIMIT EXCEEDED' TO WS-RESULTADO
101700        ADD 1 TO WS-TOT-REJ-LIMITE.
101800
101900 2180-REGRA-LIMITE-DIA-F. EXIT.
102000
102100*-------------------------------------------------------------------
102200*    K - EXPULSAO (KICK-OUT) PELO CODIGO DA RESERVA
102300*    LOCALIZA O ALUNO NA TABELA DE OCUPACAO CORRENTE PELO CODIGO
102400*    DA RESERVA (OS PRIMEIROS 10 CARACTERES DA CHAVE DA
102500*    TENTATIVA). SE NAO ESTIVER NA SALA, REJEITA. SE ESTIVER,
102600*    APURA A HORA EXTRA (SE HOUVER), ENCERRA A RESERVA COM
102700*    STATUS "BL" (BLOQUEADA/EXPULSA) E REMOVE O ALUNO DA TABELA
102800*    DE OCUPACAO CORRENTE.
102900 2300-EFETUA-SAIDA-I.
103000*    A BUSCA E FEITA NA TABELA DE OCUPACAO CORRENTE, NAO NA
103100*    TABELA DE RESERVAS - SO QUEM ESTA FISICAMENTE OCUPANDO UM
103200*    LUGAR NESTE MOMENTO PODE SER EXPULSO. OS 10 PRIMEIROS
103300*    CARACTERES DA CHAVE DA TENTATIVA SAO O CODIGO DA RESERVA
103400*    (A TENTATIVA TIPO K NAO TRAZ MATRICULA).
103500     SET TAB-NAO-ACHOU TO TRUE.
103600     SET IX-VARRE TO 1.
103700 2300-PROCURA-LOOP.
103800     IF IX-VARRE > WS-QTD-OCUPACAO
103900        GO TO 2300-PROCURA-FIM.
104000     IF WS-O-CODE (IX-VARRE) = WS-CHAVE-BUSCA (1:10)
104100        SET TAB-ACHOU TO TRUE
104200        SET IX-OCUPA TO IX-VARRE
104300        GO TO 2300-PROCURA-FIM.
104400     SET IX-VARRE UP BY 1.
104500     GO TO 2300-PROCURA-LOOP.
104600 2300-PROCURA-FIM.
104700*    NAO HA NINGUEM NA SALA COM ESSE CODIGO DE RESERVA - A
104800*    EXPULSAO NAO PROCEDE (TALVEZ O ALUNO JA TENHA SAIDO SOZINHO
104900*    OU A RESERVA TENHA SIDO USADA EM OUTRO ASSENTO)
105000     IF TAB-NAO-ACHOU
105100        MOVE 'NOT IN LIBRARY' TO WS-RESULTADO
105200        ADD 1 TO WS-TOT-REJ-NAOPRESENTE
105300        GO TO 2300-EFETUA-SAIDA-F.
105400
105500*    O SUB-INDICE GUARDADO NA OCUPACAO APONTA DIRETO PARA O
105600*    ELEMENTO DA RESERVA NA TABELA EM MEMORIA, SEM PRECISAR DE
105700*    NOVA BUSCA
105800     SET IX-ACHADA TO WS-O-SUB-RESERVA (IX-OCUPA).
105900     PERFORM 2350-CALCULA-HORA-EXTRA-I
106000             THRU 2350-CALCULA-HORA-EXTRA-F.
106100
106200*    "BL" PORQUE, DO PONTO DE VISTA DA RESERVA, UMA EXPULSAO E
106300*    TRATADA COMO UM ENCERRAMENTO FORCADO - O MESMO CODIGO QUE
106400*    MARCA O BLOQUEIO DO ALUNO EM 2400-EFETUA-BLOQUEIO-I
106500     MOVE 'BL'      TO WS-R-STATUS (IX-ACHADA).
106600     MOVE ATT-DATE  TO WS-R-CHECKOUT-DATE (IX-ACHADA).
106700     MOVE ATT-TIME  TO WS-R-CHECKOUT-TIME (IX-ACHADA).
106800
106900     PERFORM 2690-REMOVE-OCUPACAO-I THRU 2690-REMOVE-OCUPACAO-F.
107000     MOVE 'ACCEPTED' TO WS-RESULTADO.
107100     ADD 1 TO WS-TOT-SAIDAS.
107200
107300 2300-EFETUA-SAIDA-F. EXIT.
107400
107500*-------------------------------------------------------------------
107600*    OVERTIME = MAX(0, SAIDA - (ENTRADA-RESERVADA + HORAS*60))
107700*    O LIMITE DE PERMANENCIA SEM HORA EXTRA E O HORARIO RESERVADO
107800*    MAIS A QUANTIDADE DE HORAS CONTRATADAS NA RESERVA (CONVERTIDA
107900*    PARA MINUTOS). SE O HORARIO DA EXPULSAO FOR MAIOR QUE ESSE
108000*    LIMITE, A DIFERENCA EM MINUTOS E GRAVADA COMO HORA EXTRA NA
108100*    PROPRIA RESERVA (PARA CONSTAR NO CADASTRO REGRAVADO); CASO
108200*    CONTRARIO, O CAMPO DE HORA EXTRA FICA ZERADO.
108300 2350-CALCULA-HORA-EXTRA-I.
108400*    MONTA O LIMITE DE PERMANENCIA SEM HORA EXTRA: O HORARIO
108500*    RESERVADO MAIS A QUANTIDADE DE HORAS CONTRATADAS NA
108600*    RESERVA, TUDO CONVERTIDO PARA MINUTOS CORRIDOS DO DIA.
108700     MOVE WS-R-TIME-FOR (IX-ACHADA) TO WS-HHMM-ENTRADA.
108800     PERFORM 2160-CONVERTE-HORARIO-I THRU 2160-CONVERTE-HORARIO-F.
108900     MOVE WS-MIN-SAIDA TO WS-MIN-LIMITE-RESERVA.
109000     COMPUTE WS-MIN-LIMITE-RESERVA = WS-MIN-LIMITE-RESERVA +
109100             (WS-R-HORAS (IX-ACHADA) * 60).
109200
109300*    CONVERTE O HORARIO REAL DA EXPULSAO PARA MINUTOS CORRIDOS
109400*    DO DIA, DA MESMA FORMA
109500     MOVE ATT-TIME TO WS-HHMM-ENTRADA.
109600     PERFORM 2160-CONVERTE-HORARIO-I THRU 2160-CONVERTE-HORARIO-F.
109700     MOVE WS-MIN-SAIDA TO WS-MIN-CHECKOUT.
109800
109900*    SO HA HORA EXTRA SE A SAIDA REAL FICOU DEPOIS DO LIMITE
110000*    CALCULADO ACIMA - CASO CONTRARIO O ALUNO FOI EXPULSO DENTRO
110100*    DO PERIODO QUE JA TINHA RESERVADO E NAO HA O QUE COBRAR
110200     IF WS-MIN-CHECKOUT > WS-MIN-LIMITE-RESERVA
110300        COMPUTE WS-R-HORA-EXTRA (IX-ACHADA) =
110400                WS-MIN-CHECKOUT - WS-MIN-LIMITE-RESERVA
110500     ELSE
110600        MOVE ZEROS TO WS-R-HORA-EXTRA (IX-ACHADA).
110700
110800 2350-CALCULA-HORA-EXTRA-F. EXIT.
110900
111000*-------------------------------------------------------------------
111100*    B - BLOQUEIO DO ALUNO PELA MATRICULA
111200*    MARCA O ALUNO COMO TRANCADO NA TABELA EM MEMORIA (ISSO NAO
111300*    VOLTA PARA O CADASTRO DE ALUNOS NESTE JOB - O CADASTRO DE
111400*    ALUNOS E MANTIDO PELO SISTEMA DE RESERVA ONLINE, FORA DESTE
111500*    ESCOPO; O QUE INTERESSA AQUI E SO IMPEDIR QUE UM ALUNO
111600*    RECEM-BLOQUEADO CONTINUE NA SALA). SE O ALUNO AINDA ESTIVER
111700*    FISICAMENTE NA BIBLIOTECA NO MOMENTO DO BLOQUEIO, A MESMA
111800*    ROTINA DE EXPULSAO USADA PELO TIPO K E ACIONADA PARA TIRA-LO
111900*    DA TABELA DE OCUPACAO CORRENTE.
112000 2400-EFETUA-BLOQUEIO-I.
112100*    A BUSCA AQUI E NO CADASTRO DE ALUNOS, NAO NA OCUPACAO OU NA
112200*    RESERVA - O BLOQUEIO E SEMPRE PELA MATRICULA DO ALUNO, QUE
112300*    VEM DIRETO NA CHAVE DA TENTATIVA TIPO B.
112400     SET TAB-NAO-ACHOU TO TRUE.
112500     SET IX-VARRE TO 1.
112600 2400-PROCURA-LOOP.
112700     IF IX-VARRE > WS-QTD-ALUNOS
112800        GO TO 2400-PROCURA-FIM.
112900     IF WS-A-MATRICULA (IX-VARRE) = ATT-KEY
113000        SET TAB-ACHOU TO TRUE
113100        SET IX-ALUNO TO IX-VARRE
113200        GO TO 2400-PROCURA-FIM.
113300     SET IX-VARRE UP BY 1.
113400     GO TO 2400-PROCURA-LOOP.
113500 2400-PROCURA-FIM.
113600*    MATRICULA NAO CONSTA NO CADASTRO DE ALUNOS DA FACAD - NAO
113700*    HA O QUE BLOQUEAR
113800     IF TAB-NAO-ACHOU
113900        MOVE 'STUDENT NOT FOUND' TO WS-RESULTADO
114000        ADD 1 TO WS-TOT-REJ-NAOENCTR
114100        GO TO 2400-EFETUA-BLOQUEIO-F.
114200
114300*    SO DESLIGA A CONTA NA TABELA EM MEMORIA DESTE JOB - O
114400*    CADASTRO MESTRE DE ALUNOS E MANTIDO PELO SISTEMA DE RESERVA
114500*    ONLINE, QUE RECEBE O BLOQUEIO POR OUTRO CANAL
114600     MOVE 'N' TO WS-A-NAO-TRANCADA (IX-ALUNO).
114700
114800*    SE O ALUNO AINDA ESTA NA SALA, EFETUA A EXPULSAO TAMBEM -
114900*    REAPROVEITANDO A MESMA ROTINA DA TENTATIVA TIPO K, PARA NAO
115000*    DUPLICAR A LOGICA DE CALCULO DE HORA EXTRA E BAIXA DE
115100*    OCUPACAO EM DOIS LUGARES DIFERENTES
115200     SET WS-AINDA-NA-SALA TO FALSE.
115300     SET IX-VARRE TO 1.
115400 2400-PROCURA-OCUPA-LOOP.
115500     IF IX-VARRE > WS-QTD-OCUPACAO
115600        GO TO 2400-PROCURA-OCUPA-FIM.
115700     IF WS-O-MATRICULA (IX-VARRE) = ATT-KEY
115800        SET AINDA-ESTA-NA-SALA TO TRUE
115900        MOVE WS-O-CODE (IX-VARRE) TO WS-CHAVE-BUSCA (1:10)
116000        GO TO 2400-PROCURA-OCUPA-FIM.
116100     SET IX-VARRE UP BY 1.
116200     GO TO 2400-PROCURA-OCUPA-LOOP.
116300 2400-PROCURA-OCUPA-FIM.
116400     IF AINDA-ESTA-NA-SALA
116500        PERFORM 2300-EFETUA-SAIDA-I THRU 2300-EFETUA-SAIDA-F.
116600
116700     MOVE 'BLACKLISTED - NOTIFICADO' TO WS-RESULTADO.
116800     ADD 1 TO WS-TOT-BLOQUEIOS.
116900
117000 2400-EFETUA-BLOQUEIO-F. EXIT.
117100
117200*-------------------------------------------------------------------
117300*    L - SAIDA DE PLANTAO DO BIBLIOTECARIO
117400*    ANTES DE QUALQUER COISA, A CREDENCIAL DE QUEM ESTA
117500*    ENCERRANDO O PLANTAO E CONFERIDA (2550-VALIDA-CREDENCIAL-I).
117600*    SEM CREDENCIAL VALIDA, A TENTATIVA E REJEITADA NA HORA E
117700*    NEM CHEGA A PROCURAR SESSAO ABERTA. COM CREDENCIAL VALIDA,
117800*    O PROGRAMA PROCURA O BIBLIOTECARIO NA TABELA DE OCUPACAO
117900*    CORRENTE; SE HOUVER UMA SESSAO ABERTA, ELA E ENCERRADA
118000*    (STATUS "LC") E REMOVIDA DA TABELA - SE NAO HOUVER, A
118100*    TENTATIVA AINDA E ACEITA COMO UM ENCERRAMENTO DE PLANTAO
118200*    VALIDO, SO QUE SEM SESSAO PARA BAIXAR.
118300 2500-SAIDA-BIBLIOTECARIO-I.
118400*    A CREDENCIAL DE QUEM ESTA ENCERRANDO O PLANTAO E SEMPRE
118500*    CONFERIDA PRIMEIRO - SEM ELA VALIDA, NEM VALE A PENA
118600*    PROCURAR SESSAO ABERTA NA TABELA DE OCUPACAO
118700     PERFORM 2550-VALIDA-CREDENCIAL-I THRU 2550-VALIDA-CREDENCIAL-F.
118800     IF CREDENCIAL-INVALIDA
118900        ADD 1 TO WS-TOT-REJ-CREDENCIAL
119000        GO TO 2500-SAIDA-BIBLIOTECARIO-F.
119100
119200*    PROCURA SESSAO ABERTA NA TABELA DE OCUPACAO, PELA MATRICULA
119300*    FUNCIONAL DO BIBLIOTECARIO QUE VEIO NA CHAVE DA TENTATIVA
119400     SET TAB-NAO-ACHOU TO TRUE.
119500     SET IX-VARRE TO 1.
119600 2500-PROCURA-LOOP.
119700     IF IX-VARRE > WS-QTD-OCUPACAO
119800        GO TO 2500-PROCURA-FIM.
119900     IF WS-O-MATRICULA (IX-VARRE) = ATT-KEY
120000        SET TAB-ACHOU TO TRUE
120100        SET IX-OCUPA TO IX-VARRE
120200        GO TO 2500-PROCURA-FIM.
120300     SET IX-VARRE UP BY 1.
120400     GO TO 2500-PROCURA-LOOP.
120500 2500-PROCURA-FIM.
120600     IF TAB-ACHOU
120700*       ENCONTROU SESSAO ABERTA PARA ESSE BIBLIOTECARIO.
120800*       ATUALIZA A RESERVA DO BIBLIOTECARIO (SE HOUVER UM SUB-
120900*       INDICE VALIDO PARA ELA) ANTES DE TENTAR A BAIXA NA
121000*       TABELA DE OCUPACAO CORRENTE
121100        SET IX-ACHADA TO WS-O-SUB-RESERVA (IX-OCUPA)
121200        IF IX-ACHADA > 0
121300           MOVE 'LC'     TO WS-R-STATUS (IX-ACHADA)
121400           MOVE ATT-DATE TO WS-R-CHECKOUT-DATE (IX-ACHADA)
121500           MOVE ATT-TIME TO WS-R-CHECKOUT-TIME (IX-ACHADA)
121600        END-IF
121700        PERFORM 2690-REMOVE-OCUPACAO-I
121800                THRU 2690-REMOVE-OCUPACAO-F
121900*       DESDE O CHAMADO 1702, A BAIXA NAO E MAIS DADA COMO CERTA
122000*       SO PORQUE A SESSAO FOI ENCONTRADA - SE A REMOCAO FALHAR
122100*       (POSICAO INVALIDADA ENTRE A BUSCA E A BAIXA), O JOB
122200*       ACUSA O ERRO NO RESULTADO E NO TOTAL DE CONTROLE
122300        IF BAIXA-OCUPACAO-FALHOU
122400           MOVE 'ERRO NA BAIXA DA SESSAO' TO WS-RESULTADO
122500           ADD 1 TO WS-TOT-ERRO-BAIXA
122600        ELSE
122700           MOVE 'ACCEPTED' TO WS-RESULTADO
122800        END-IF
122900     ELSE
123000*       NAO HAVIA SESSAO ABERTA PARA ESSE BIBLIOTECARIO - AINDA
123100*       ASSIM O ENCERRAMENTO DE PLANTAO E VALIDO E ACEITO
123200        MOVE 'NO OPEN SESSION' TO WS-RESULTADO
123300     END-IF.
123400
123500*    O PLANTAO E SEMPRE REGISTRADO, MESMO SEM SESSAO ABERTA
123600     ADD 1 TO WS-TOT-SAIDA-BIBLIO.
123700
123800 2500-SAIDA-BIBLIOTECARIO-F. EXIT.
123900
124000*-------------------------------------------------------------------
124100*    CREDENCIAL DO BIBLIOTECARIO - CONFERE O NUMERO DE MATRICULA
124200*    FUNCIONAL CONTRA O CADASTRO BIBLIOT.DAT, NA ORDEM EXIGIDA
124300*    PELA NORMA DE SEGURANCA: CREDENCIAL/DESABILITADA/TRANCADA.
124400*    A SENHA FICA SOMENTE NO CADASTRO BIBLIOT.DAT; O ARQUIVO
124500*    DE TENTATIVA SO TRAZ A MATRICULA FUNCIONAL DO PLANTONISTA.
124600*    AS TRES CRITICAS SAO FEITAS NESTA ORDEM, E A PRIMEIRA QUE
124700*    FALHAR ENCERRA A ROTINA - NAO FAZ SENTIDO CONFERIR CONTA
124800*    TRANCADA DE UM BIBLIOTECARIO QUE NEM EXISTE NO CADASTRO:
124900*      1) A MATRICULA PRECISA CONSTAR NO CADASTRO;
125000*      2) A CONTA PRECISA ESTAR HABILITADA;
125100*      3) A CONTA NAO PODE ESTAR TRANCADA.
125200 2550-VALIDA-CREDENCIAL-I.
125300*    COMECA PESSIMISTA - SO VIRA VALIDA SE PASSAR PELAS TRES
125400*    CRITICAS NA ORDEM DESCRITA NO CABECALHO DESTE PARAGRAFO
125500     SET CREDENCIAL-INVALIDA TO TRUE.
125600
125700     SET TAB-NAO-ACHOU TO TRUE.
125800     SET IX-VARRE TO 1.
125900 2550-PROCURA-LOOP.
126000     IF IX-VARRE > WS-QTD-BIBLIO
126100        GO TO 2550-PROCURA-FIM.
126200     IF WS-B-STAFF-NUMBER (IX-VARRE) = ATT-KEY (1:10)
126300        SET TAB-ACHOU TO TRUE
126400        SET IX-BIBLIO TO IX-VARRE
126500        GO TO 2550-PROCURA-FIM.
126600     SET IX-VARRE UP BY 1.
126700     GO TO 2550-PROCURA-LOOP.
126800 2550-PROCURA-FIM.
126900*    MATRICULA FUNCIONAL NAO CONSTA NO CADASTRO DE PLANTONISTAS
127000     IF TAB-NAO-ACHOU
127100        MOVE 'BAD CREDENTIALS' TO WS-RESULTADO
127200        GO TO 2550-VALIDA-CREDENCIAL-F.
127300
127400*    CONTA ENCONTRADA, MAS DESABILITADA NO CADASTRO
127500     IF WS-B-HABILITADA (IX-BIBLIO) NOT = 'Y'
127600        MOVE 'ACCOUNT DISABLED' TO WS-RESULTADO
127700        GO TO 2550-VALIDA-CREDENCIAL-F.
127800
127900*    CONTA HABILITADA, MAS TRANCADA POR SEGURANCA
128000     IF WS-B-NAO-TRANCADA (IX-BIBLIO) NOT = 'Y'
128100        MOVE 'ACCOUNT LOCKED' TO WS-RESULTADO
128200        GO TO 2550-VALIDA-CREDENCIAL-F.
128300
128400     SET CREDENCIAL-VALIDA TO TRUE.
128500 2550-VALIDA-CREDENCIAL-F. EXIT.
128600
128700*-------------------------------------------------------------------
128800*    REMOVE UM ELEMENTO DA TABELA DE OCUPACAO, COMPACTANDO
128900*    OS SUBSEQUENTES (IX-OCUPA JA APONTA PARA O ELEMENTO). SE A
129000*    POSICAO NAO FOR VALIDA (TABELA JA VAZIA, OU PONTEIRO FORA
129100*    DA FAIXA ATUAL) A BAIXA NAO E EFETUADA E O JOB ACUSA O ERRO.
129200*    A COMPACTACAO DESLOCA CADA ELEMENTO SEGUINTE UMA POSICAO
129300*    PARA TRAS, DA POSICAO REMOVIDA ATE O FIM DA TABELA - E O
129400*    MESMO EFEITO DE UM "DELETE" NO MEIO DE UM VETOR, SO QUE
129500*    FEITO NA MAO PORQUE A TABELA E OCCURS SEM CHAVE DE ACESSO.
129600 2690-REMOVE-OCUPACAO-I.
129700*    ASSUME SUCESSO DE SAIDA - SO E REBAIXADO PARA "FALHOU" SE A
129800*    CONFERENCIA DE POSICAO ABAIXO ACUSAR ALGO DE ERRADO.
129900     SET BAIXA-OCUPACAO-OK TO TRUE.
130000*    PROTECAO INTRODUZIDA PELO CHAMADO 1702: SE A TABELA JA
130100*    ESTIVER VAZIA OU O PONTEIRO RECEBIDO NAO ESTIVER MAIS
130200*    DENTRO DA FAIXA VALIDA, NAO HA O QUE REMOVER - O CHAMADOR
130300*    (2300, 2400 OU 2500) DECIDE O QUE FAZER COM A FALHA.
130400     IF WS-QTD-OCUPACAO = ZEROS
130500        OR IX-OCUPA > WS-QTD-OCUPACAO
130600        SET BAIXA-OCUPACAO-FALHOU TO TRUE
130700        DISPLAY 'ENTRESV - FALHA NA BAIXA DA OCUPACAO - POSICAO INVALIDA'
130800        GO TO 2690-REMOVE-OCUPACAO-F.
130900     SET IX-VARRE TO IX-OCUPA.
131000 2690-REMOVE-LOOP.
131100*    DESLOCA CADA ELEMENTO SEGUINTE UMA POSICAO PARA TRAS, ATE
131200*    CHEGAR NO ULTIMO ELEMENTO OCUPADO DA TABELA
131300     IF IX-VARRE >= WS-QTD-OCUPACAO
131400        GO TO 2690-REMOVE-FIM.
131500     MOVE WS-OCUPA (IX-VARRE + 1) TO WS-OCUPA (IX-VARRE).
131600     SET IX-VARRE UP BY 1.
131700     GO TO 2690-REMOVE-LOOP.
131800 2690-REMOVE-FIM.
131900*    O ULTIMO ELEMENTO FICOU DUPLICADO PELA COPIA ACIMA - BASTA
132000*    DIMINUIR A CONTAGEM PARA "DESCARTAR" A SOBRA, SEM PRECISAR
132100*    APAGAR FISICAMENTE NENHUM CONTEUDO
132200     SUBTRACT 1 FROM WS-QTD-OCUPACAO.
132300 2690-REMOVE-OCUPACAO-F. EXIT.
132400
132500*-------------------------------------------------------------------
132600*    GRAVA UMA LINHA DE ATIVIDADE (DETALHE) NO ARQUIVO DE TRABALHO
132700*    TODA TENTATIVA PROCESSADA GERA UM REGISTRO TIPO 'D' NO
132800*    ARQUIVO ATIVIDAD.DAT, INDEPENDENTE DO DESFECHO TER SIDO
132900*    ACEITACAO OU REJEICAO - O RELRESV-COB IMPRIME UMA LINHA DE
133000*    DETALHE PARA CADA UM DESSES REGISTROS. O CODIGO E O STATUS
133100*    DA RESERVA SO SAO GRAVADOS QUANDO A BUSCA DA TENTATIVA
133200*    ACHOU UMA RESERVA VALIDA (IX-ACHADA MAIOR QUE ZERO) - NUMA
133300*    REJEICAO POR "NAO ENCONTRADA", POR EXEMPLO, NAO HA RESERVA
133400*    NENHUMA PARA IDENTIFICAR NO DETALHE.
133500 2900-GRAVA-LOG-I.
133600*    LIMPA O REGISTRO INTEIRO ANTES DE MONTAR O DETALHE - COMO
133700*    O REGISTRO E UMA AREA REDEFINIDA (ATV-DETALHE/ATV-TOTAIS),
133800*    QUALQUER LIXO DE UMA GRAVACAO ANTERIOR PRECISA SER LIMPO
133900*    PARA NAO VAZAR PARA POSICOES NAO PREENCHIDAS NESTA GRAVACAO.
134000     MOVE SPACES TO REG-ATIVIDADE.
134100     MOVE 'D'    TO ATV-TIPO-REG.
134200     MOVE ATT-TYPE  TO ATV-DET-TIPO.
134300     MOVE ATT-KEY   TO ATV-DET-CHAVE.
134400     MOVE WS-RESULTADO TO ATV-DET-RESULTADO.
134500*    O CODIGO E O STATUS DA RESERVA SO EXISTEM QUANDO A BUSCA DA
134600*    TENTATIVA REALMENTE ACHOU UMA RESERVA (TAB-ACHOU LIGADO E
134700*    UM SUB-INDICE VALIDO) - EM REJEICOES POR "NAO ENCONTRADA"
134800*    ESSES CAMPOS FICAM EM BRANCO NO DETALHE.
134900     IF TAB-ACHOU AND IX-ACHADA > 0
135000        MOVE WS-R-CODE (IX-ACHADA)   TO ATV-DET-CODIGO-RES
135100        MOVE WS-R-STATUS (IX-ACHADA) TO ATV-DET-STATUS-POS
135200     END-IF.
135300     WRITE REG-ATIVIDADE.
135400 2900-GRAVA-LOG-F. EXIT.
135500
135600*-------------------------------------------------------------------
135700*    REGRAVA O CADASTRO DE RESERVAS COM OS STATUS ATUALIZADOS
135800*    A TABELA INTEIRA, NA MESMA ORDEM EM QUE FOI CARREGADA, VAI
135900*    PARA O ARQUIVO RESERVA-NOVA - ESTE SERA O CADASTRO DE
136000*    RESERVAS DE PARTIDA PARA O PROXIMO DIA DE PROCESSAMENTO
136100*    (TROCA DE NOME FORA DESTE PROGRAMA, PELO JCL/SCRIPT QUE
136200*    ENCADEIA OS JOBS DO SISTEMA LIBRESERVE).
136300 3000-GRAVA-RESERVAS-I.
136400*    VARRE A TABELA DE RESERVAS DO COMECO AO FIM, NA MESMA ORDEM
136500*    DE CARGA - NAO HA NENHUMA REORDENACAO NESTE JOB (O SISTEMA
136600*    DE RESERVA ONLINE JA ENTREGA O CADASTRO NA ORDEM QUE A
136700*    EQUIPE DA BIBLIOTECA PREFERE PARA CONFERENCIA MANUAL).
136800     SET IX-RESERVA TO 1.
136900 3000-GRAVA-LOOP.
137000     IF IX-RESERVA > WS-QTD-RESERVAS
137100        GO TO 3000-GRAVA-RESERVAS-F.
137200*    O "WRITE ... FROM" TRANSFERE OS 80 BYTES DO ELEMENTO DA
137300*    TABELA DIRETO PARA O REGISTRO DE SAIDA, SEM PRECISAR MOVER
137400*    CAMPO A CAMPO - O LAYOUT DE WS-RESERVA FOI DESENHADO BYTE A
137500*    BYTE IGUAL AO REG-RESERVA PARA PERMITIR ISSO.
137600     WRITE REG-RESERVA-SAI FROM WS-RESERVA (IX-RESERVA).
137700     SET IX-RESERVA UP BY 1.
137800     GO TO 3000-GRAVA-LOOP.
137900 3000-GRAVA-RESERVAS-F. EXIT.
138000
138100*-------------------------------------------------------------------
138200*    GRAVA O REGISTRO DE TOTAIS DE CONTROLE NO ARQUIVO DE TRABALHO
138300*    ESTE E SEMPRE O ULTIMO REGISTRO DO ARQUIVO ATIVIDAD.DAT
138400*    (TIPO 'T'), E O RELRESV-COB SABE QUE, AO LE-LO, CHEGOU AO
138500*    FIM DO PROCESSAMENTO DO DIA E PODE IMPRIMIR O QUADRO DE
138600*    TOTAIS. CADA ACUMULADOR DE WS-TOTAIS E COPIADO PARA O CAMPO
138700*    CORRESPONDENTE DE ATV-TOTAIS, NA MESMA ORDEM EM QUE OS
138800*    CONTADORES FORAM INCREMENTADOS PELAS ROTINAS DE REGRA ACIMA.
138900 3100-GRAVA-TOTAIS-I.
139000*    IDEM AO PARAGRAFO ANTERIOR: LIMPA O REGISTRO ANTES DE
139100*    MONTAR O QUADRO DE TOTAIS, POIS A AREA E COMPARTILHADA POR
139200*    REDEFINES COM O LAYOUT DE DETALHE.
139300     MOVE SPACES TO REG-ATIVIDADE.
139400     MOVE 'T' TO ATV-TIPO-REG.
139500*    CADA MOVE ABAIXO TRANSFERE UM ACUMULADOR DE WS-TOTAIS PARA
139600*    O CAMPO CORRESPONDENTE DO QUADRO DE CONTROLE, NA MESMA
139700*    ORDEM EM QUE O RELRESV-COB OS IMPRIME NO RODAPE DO LISTADO.
139800     MOVE WS-TOT-LIDOS           TO ATV-TOT-LIDOS.
139900     MOVE WS-TOT-ACEITOS         TO ATV-TOT-ACEITOS.
140000     MOVE WS-TOT-REJ-NAOENCTR    TO ATV-TOT-REJ-NAOENCTR.
140100     MOVE WS-TOT-REJ-ATRASO      TO ATV-TOT-REJ-ATRASO.
140200     MOVE WS-TOT-REJ-ANTECIP     TO ATV-TOT-REJ-ANTECIP.
140300     MOVE WS-TOT-REJ-EXPIRADA    TO ATV-TOT-REJ-EXPIRADA.
140400     MOVE WS-TOT-REJ-LOTADA      TO ATV-TOT-REJ-LOTADA.
140500     MOVE WS-TOT-REJ-JAPRESENTE  TO ATV-TOT-REJ-JAPRESENTE.
140600     MOVE WS-TOT-REJ-NAOPRESENTE TO ATV-TOT-REJ-NAOPRESENTE.
140700     MOVE WS-TOT-REJ-LIMITE      TO ATV-TOT-REJ-LIMITE.
140800     MOVE WS-TOT-REJ-CREDENCIAL  TO ATV-TOT-REJ-CREDENCIAL.
140900     MOVE WS-TOT-SAIDAS          TO ATV-TOT-SAIDAS.
141000     MOVE WS-TOT-BLOQUEIOS       TO ATV-TOT-BLOQUEIOS.
141100     MOVE WS-TOT-SAIDA-BIBLIO    TO ATV-TOT-SAIDA-BIBLIO.
141200     MOVE WS-TOT-ERRO-BAIXA      TO ATV-TOT-ERRO-BAIXA.
141300     MOVE WS-QTD-OCUPACAO        TO ATV-TOT-OCUPACAO-FIM.
141400     WRITE REG-ATIVIDADE.
141500 3100-GRAVA-TOTAIS-F. EXIT.
141600
141700*-------------------------------------------------------------------
141800*    ENCERRAMENTO DO JOB - FECHA O PARAMETRO SEMPRE (FOI O UNICO
141900*    ARQUIVO ABERTO COM CERTEZA), E OS DEMAIS SO SE CHEGARAM A
142000*    SER ABERTOS (STAT-RESERVA SO SAI DE SPACES DEPOIS DO OPEN).
142100 9999-FINAL-I.
142200*    FECHAMENTO FINAL DO JOB. O PARAMETRO E SEMPRE FECHADO, POIS
142300*    FOI O PRIMEIRO ARQUIVO ABERTO EM 0100-ABRE-ARQUIVOS-I E, SE
142400*    O PROGRAMA CHEGOU ATE AQUI, JA FOI ABERTO COM SUCESSO.
142500     CLOSE PARAMBIB.
142600*    OS DEMAIS ARQUIVOS SO SAO FECHADOS SE CHEGARAM A SER
142700*    ABERTOS - ISSO E DETECTADO PELO CODIGO DE STATUS DA
142800*    RESERVA, QUE SO SAI DE SPACES DEPOIS QUE O OPEN CORRESPONDENTE
142900*    FOI EXECUTADO. SE O PARAMETRO FOI REJEITADO NA CRITICA DE
143000*    CONSISTENCIA, NENHUM DESTES ARQUIVOS CHEGOU A SER ABERTO.
143100     IF STAT-RESERVA NOT = SPACES
143200        CLOSE RESERVA
143300        CLOSE RESERVA-NOVA
143400        CLOSE ALUNOBIB
143500        CLOSE BIBLIOT
143600        CLOSE TENTATIV
143700        CLOSE ATIVIDAD.
143800 9999-FINAL-F. EXIT.
