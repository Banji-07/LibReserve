000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    SISTEMA LIBRESERVE - CONTROLE DE RESERVA DE LUGARES
000400*    COPY      : LIBCFG
000500*    ANALISTA       : M.SANTANA
000600*    PROGRAMADOR(A) : M.SANTANA
000700*    FINALIDADE     : LAYOUT DO PARAMETRO UNICO DA
000800*                     BIBLIOTECA (ARQUIVO PARAMBIB.DAT) -
000900*                     REGISTRO UNICO, LIDO NO INICIO DO JOB
001000*                     E VALIDADO ANTES DE PROCESSAR AS
001100*                     TENTATIVAS DE ENTRADA DO DIA.
001200*    DATA-ESCRITA   :
001300*    VRS         DATA           DESCRICAO
001400*    1.0         14/08/1989     IMPLANTACAO INICIAL               MS0001  
001500*    1.1         02/05/1991     ACRESCIDOS OS LIMITES DE          MS0002  
001600*                               ENTRADA ANTECIPADA E
001700*                               ATRASADA (CHECKIN CEDO/TARDE)
001800*    1.2         19/03/1994     ACRESCIDO LIMITE DIARIO           FB0003  
001900*                               DE RESERVAS POR ALUNO
002000*****************************************************************
002100 01  REG-PARAMETROS.
002200     05  CFG-ACCEPTING-BOOKINGS      PIC X(01).
002300         88  CFG-ACEITA-RESERVAS     VALUE 'Y'.
002400     05  CFG-BOOKING-TIME-MINUTES    PIC 9(04).
002500     05  CFG-RECOMMENDED-CHECKIN     PIC 9(03).
002600     05  CFG-NUMBER-OF-SEATS         PIC 9(04).
002700     05  CFG-ALLOW-LATE-CHECKIN      PIC X(01).
002800         88  CFG-PERMITE-ATRASO      VALUE 'Y'.
002900     05  CFG-LATE-CHECKIN-MINUTES    PIC 9(03).
003000     05  CFG-ALLOW-EARLY-CHECKIN     PIC X(01).
003100         88  CFG-PERMITE-ANTECIPA    VALUE 'Y'.
003200     05  CFG-EARLY-CHECKIN-MINUTES   PIC 9(03).
003300     05  CFG-ALLOW-TIME-EXTENSION    PIC X(01).
003400         88  CFG-PERMITE-EXTENSAO    VALUE 'Y'.
003500     05  CFG-MAX-EXTENSION-MINUTES   PIC 9(04).
003600     05  CFG-MAX-LIMIT-PER-DAY       PIC 9(02).
003700     05  CFG-ENABLE-LIMIT-PER-DAY    PIC X(01).
003800         88  CFG-CONTROLA-LIMITE     VALUE 'Y'.
003900     05  FILLER                      PIC X(52).
